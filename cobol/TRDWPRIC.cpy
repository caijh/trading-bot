000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                *
000130*      trdwpric.cpy                                           *
000140*      (C) Copyright Meridian Fund Services 1987.              *
000141*      All Rights Reserved.                                    *
000150*                                                              *
000160* Element of the TRAD strategy-execution batch suite           *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* Layout of one STOCK-PRICE quote and the lookup table TRAD01
000220* builds from STOCK-PRICE-LOOKUP so TRAD02 can find a price by
000230* stock code without a keyed READ.
000240*
000250*     AMENDMENT HISTORY
000260*
000270*      DATE       AUTHOR   TICKET    DESCRIPTION
000271*      03/14/1987 RFP      TRD-0001  Original layout.
000272*      01/06/1996 KTD      TRD-0180  PRICE-STATUS added after
000273*                                    the vendor feed started
000274*                                    dropping quotes overnight -
000275*                                    non-zero means skip it.
000280*
000290 01  TRAD-PRICE-REC.
000300     05  PRICE-CODE                PIC X(10).
000310     05  PRICE-OPEN                PIC S9(7)V9(2) COMP-3.
000320     05  PRICE-CLOSE               PIC S9(7)V9(2) COMP-3.
000330     05  PRICE-LOW                 PIC S9(7)V9(2) COMP-3.
000340     05  PRICE-HIGH                PIC S9(7)V9(2) COMP-3.
000350     05  PRICE-STATUS              PIC S9(4)      COMP-3.
000360         88  PRICE-STATUS-OK                   VALUE ZERO.
000370     05  PRICE-STATUS-R REDEFINES PRICE-STATUS PIC S9(4) COMP-3.
000380     05  FILLER                    PIC X(04).
000390*
000400 01  TRAD-PRICE-TABLE.
000410     05  WS-PRICE-COUNT            PIC S9(5)      COMP-3
000411                                       VALUE ZERO.
000420     05  WS-PRICE-ENTRY OCCURS 250 TIMES
000421                        INDEXED BY WS-PRICE-IX.
000430         10  WS-PRICE-CODE             PIC X(10).
000440         10  WS-PRICE-OPEN             PIC S9(7)V9(2) COMP-3.
000450         10  WS-PRICE-CLOSE            PIC S9(7)V9(2) COMP-3.
000460         10  WS-PRICE-LOW              PIC S9(7)V9(2) COMP-3.
000470         10  WS-PRICE-HIGH             PIC S9(7)V9(2) COMP-3.
000480         10  WS-PRICE-STATUS           PIC S9(4)      COMP-3.
000490             88  WS-PRICE-STATUS-OK               VALUE ZERO.
