000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                *
000130*      trdwcntr.cpy                                           *
000140*      (C) Copyright Meridian Fund Services 1987.              *
000141*      All Rights Reserved.                                    *
000150*                                                              *
000160* Element of the TRAD strategy-execution batch suite           *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* End-of-run control totals, passed BY REFERENCE from TRAD01
000220* down through TRAD02 and TRAD03 so every program adds to the
000230* same counters. TRAD01 CB-PRINT-SUMMARY displays this group
000240* as the control-total report at the end of the run.
000250*
000260*     AMENDMENT HISTORY
000270*
000271*      DATE       AUTHOR   TICKET    DESCRIPTION
000272*      03/14/1987 RFP      TRD-0001  Original counters.
000273*      06/17/2002 RFP      TRD-0261  Added WS-CNTR-REJECTS
000274*                                    after audit asked why
000275*                                    rejected buys were
000276*                                    invisible in the summary.
000280*
000290 01  TRAD-COUNTERS.
000300     05  WS-CNTR-READ              PIC S9(7)      COMP-3
000301                                       VALUE ZERO.
000310     05  WS-CNTR-SKIPPED-NOPRICE   PIC S9(7)      COMP-3
000311                                       VALUE ZERO.
000320     05  WS-CNTR-BUYS              PIC S9(7)      COMP-3
000321                                       VALUE ZERO.
000330     05  WS-CNTR-BUY-CASH          PIC S9(9)V9(2) COMP-3
000331                                       VALUE ZERO.
000340     05  WS-CNTR-SELLS             PIC S9(7)      COMP-3
000341                                       VALUE ZERO.
000350     05  WS-CNTR-SELL-CASH         PIC S9(9)V9(2) COMP-3
000351                                       VALUE ZERO.
000360     05  WS-CNTR-REJECTS           PIC S9(7)      COMP-3
000361                                       VALUE ZERO.
000370     05  WS-CNTR-DELETED           PIC S9(7)      COMP-3
000371                                       VALUE ZERO.
000380*
