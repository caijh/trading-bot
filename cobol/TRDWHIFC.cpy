000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                *
000130*      trdwhifc.cpy                                           *
000140*      (C) Copyright Meridian Fund Services 1987.              *
000141*      All Rights Reserved.                                    *
000150*                                                              *
000160* Element of the TRAD strategy-execution batch suite           *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* Interface block passed CALL ... USING between TRAD02 and
000220* TRAD03 (the HoldingsService), in the manner of the old
000230* NACCCRUD commarea layout - one shared copybook so both ends
000240* of the CALL always agree on the shape.
000250*
000260*     AMENDMENT HISTORY
000270*
000271*      DATE       AUTHOR   TICKET    DESCRIPTION
000272*      03/14/1987 RFP      TRD-0001  Original interface -
000273*                                    BUY and SELL functions.
000274*      02/22/1993 RFP      TRD-0114  Added the LOOKUP function
000275*                                    so TRAD02 can see whether
000276*                                    a position is open and
000277*                                    when it was opened, for
000278*                                    the T+1 sell-limit check.
000280*
000290 01  TRAD-HIFC-BLOCK.
000300     05  WS-HIFC-FUNCTION          PIC X.
000310         88  WS-HIFC-FUNC-LOOKUP           VALUE 'L'.
000320         88  WS-HIFC-FUNC-BUY              VALUE 'B'.
000330         88  WS-HIFC-FUNC-SELL             VALUE 'S'.
000340         88  WS-HIFC-FUNC-WRAP-UP          VALUE 'W'.
000350     05  WS-HIFC-STOCK-CODE        PIC X(10).
000360     05  WS-HIFC-EXEC-PRICE        PIC S9(7)V9(2) COMP-3.
000370     05  WS-HIFC-BUY-NUM           PIC S9(5)      COMP-3.
000380     05  WS-HIFC-TODAY             PIC 9(8).
000390     05  WS-HIFC-FOUND-SW          PIC X.
000400         88  WS-HIFC-FOUND                 VALUE 'Y'.
000410         88  WS-HIFC-NOT-FOUND             VALUE 'N'.
000420     05  WS-HIFC-HOLD-CREATED-AT   PIC 9(8).
000430     05  WS-HIFC-HOLD-CREATED-AT-R
000440             REDEFINES WS-HIFC-HOLD-CREATED-AT.
000450         10  WS-HIFC-HOLD-CR-CCYY  PIC 9(4).
000460         10  WS-HIFC-HOLD-CR-MM    PIC 9(2).
000470         10  WS-HIFC-HOLD-CR-DD    PIC 9(2).
000480     05  WS-HIFC-RC                PIC 9.
000490         88  WS-HIFC-RC-OK                 VALUE 0.
000500         88  WS-HIFC-RC-NO-FUNDS           VALUE 1.
