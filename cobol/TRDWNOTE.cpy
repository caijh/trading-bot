000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                *
000130*      trdwnote.cpy                                           *
000140*      (C) Copyright Meridian Fund Services 1987.              *
000141*      All Rights Reserved.                                    *
000150*                                                              *
000160* Element of the TRAD strategy-execution batch suite           *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* Layout of one NOTIFICATIONS-OUT message. The real dispatch
000220* to the alerts hub is outside this batch's fence - see the
000230* remarks in TRAD04 - so this is simply the line the batch
000240* writes for the downstream dispatcher to pick up.
000250*
000260*     AMENDMENT HISTORY
000270*
000271*      DATE       AUTHOR   TICKET    DESCRIPTION
000272*      03/14/1987 RFP      TRD-0001  Original layout.
000280*
000290 01  TRAD-NOTE-REC.
000300     05  NOTE-TITLE                PIC X(20).
000310     05  NOTE-CONTENT              PIC X(250).
000320     05  FILLER                    PIC X(10).
