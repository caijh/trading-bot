000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                *
000130*      trdwnifc.cpy                                           *
000140*      (C) Copyright Meridian Fund Services 1987.              *
000141*      All Rights Reserved.                                    *
000150*                                                              *
000160* Element of the TRAD strategy-execution batch suite           *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* Interface block passed CALL ... USING between TRAD02 and
000220* TRAD04 (the NotificationService).
000230*
000240*     AMENDMENT HISTORY
000250*
000251*      DATE       AUTHOR   TICKET    DESCRIPTION
000252*      03/14/1987 RFP      TRD-0001  Original interface.
000260*
000270 01  TRAD-NIFC-BLOCK.
000280     05  WS-NIFC-EVENT             PIC X.
000290         88  WS-NIFC-EVENT-BUY             VALUE 'B'.
000300         88  WS-NIFC-EVENT-STOPLOSS        VALUE 'L'.
000310         88  WS-NIFC-EVENT-TAKEPROFIT      VALUE 'P'.
000320         88  WS-NIFC-EVENT-SIGNAL          VALUE 'G'.
000330         88  WS-NIFC-EVENT-WRAP-UP         VALUE 'W'.
000340     05  WS-NIFC-STOCK-CODE        PIC X(10).
000350     05  WS-NIFC-STOCK-NAME        PIC X(40).
000360     05  WS-NIFC-EXEC-PRICE        PIC S9(7)V9(2) COMP-3.
000370     05  WS-NIFC-BUY-PRICE         PIC S9(7)V9(2) COMP-3.
000380     05  WS-NIFC-SELL-PRICE        PIC S9(7)V9(2) COMP-3.
000390     05  WS-NIFC-STOP-LOSS         PIC S9(7)V9(2) COMP-3.
000400     05  WS-NIFC-PATTERNS          PIC X(200).
000410     05  WS-NIFC-TODAY             PIC 9(8).
000420     05  WS-NIFC-TODAY-R REDEFINES WS-NIFC-TODAY.
000430         10  WS-NIFC-TODAY-CCYY    PIC 9(4).
000440         10  WS-NIFC-TODAY-MM      PIC 9(2).
000450         10  WS-NIFC-TODAY-DD      PIC 9(2).
