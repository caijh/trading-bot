000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                *
000130*      trdwlits.cpy                                           *
000140*      (C) Copyright Meridian Fund Services 1987.              *
000141*      All Rights Reserved.                                    *
000150*                                                              *
000160* Element of the TRAD strategy-execution batch suite           *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* Various values which we might wish to modify are placed in
000220* one copy book, in the manner of the old NACWLITS member, in
000230* order to make those sorts of changes easily in one place
000240* rather than hunting through four load modules.
000250*
000260*     AMENDMENT HISTORY
000270*
000271*      DATE       AUTHOR   TICKET    DESCRIPTION
000272*      03/14/1987 RFP      TRD-0001  Original literals for the
000273*                                    strategy batch cutover.
000274*      02/22/1993 RFP      TRD-0114  Added HKEX/NASDAQ to the
000275*                                    no-limit exchange list.
000276*      12/29/1998 KTD      TRD-0207  Signal literals broken out
000277*                                    of TRAD02 into here so
000278*                                    TRAD01 could log them too.
000279*
000280     05  WS-LITS-BUY-LOT-SIZE       PIC S9(5)      COMP-3
000281                                       VALUE +100.
000282*
000283* Signal values as they arrive on STRAT-SIGNAL.
000284*
000290     05  WS-LITS-SIGNAL-BUY        PIC S9(1)       VALUE +1.
000300     05  WS-LITS-SIGNAL-SELL       PIC S9(1)       VALUE -1.
000310*
000320* Ledger entry type codes written to TRADING-RECORD.
000330*
000340     05  WS-LITS-REC-TYPE-BUY      PIC X           VALUE 'B'.
000350     05  WS-LITS-REC-TYPE-SELL     PIC X           VALUE 'S'.
000360*
000370* Exchanges subject to the T+1 sell-limit rule. HKEX and NASDAQ
000380* settle same day and are deliberately left off this list.
000390*
000400     05  WS-LITS-LIMIT-EXCH-1      PIC X(10)       VALUE 'SSE'.
000410     05  WS-LITS-LIMIT-EXCH-2      PIC X(10)       VALUE 'SZSE'.
000420*
000430* HoldingsService return codes, passed back on WS-HOLD-RC.
000440*
000450     05  WS-LITS-HOLD-RC-OK        PIC 9           VALUE 0.
000460     05  WS-LITS-HOLD-RC-NO-FUNDS  PIC 9           VALUE 1.
000470*
000480* NotificationService event codes, passed on WS-NOTE-EVENT.
000490*
000500     05  WS-LITS-EVENT-BUY         PIC X           VALUE 'B'.
000510     05  WS-LITS-EVENT-STOPLOSS    PIC X           VALUE 'L'.
000520     05  WS-LITS-EVENT-TAKEPROFIT  PIC X           VALUE 'P'.
000530     05  WS-LITS-EVENT-SIGNAL      PIC X           VALUE 'G'.
000540*
000541* Notice-desk titles are carried in the desk's own house wording,
000542* not translated or abbreviated - the two literals below are 18
000543* bytes wide in this shop's coded character set, leaving two
000544* trailing bytes of PIC X(20) as blank fill, so the whole title
000545* MOVEs and STRINGs whole in TRAD04 with nothing dropped. The
000546* free-text body built onto NOTE-CONTENT is where this suite's
000547* wording is allowed to vary run to run; the title is not.
000548*
000550     05  WS-LITS-NOTE-TITLE-BUY    PIC X(20)
000560                                     VALUE '股票买入通知'.
000570     05  WS-LITS-NOTE-TITLE-SELL   PIC X(20)
000580                                     VALUE '股票卖出通知'.
000590*
000600* WRAP-UP function code used on the final CALL made by TRAD01
000610* to TRAD03 and TRAD04 so that they close and rewrite the
000620* files they own before the run ends.
000630*
000640     05  WS-LITS-FUNC-NORMAL       PIC X           VALUE ' '.
000650     05  WS-LITS-FUNC-WRAP-UP      PIC X           VALUE 'W'.
