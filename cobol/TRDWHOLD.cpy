000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                *
000130*      trdwhold.cpy                                           *
000140*      (C) Copyright Meridian Fund Services 1987.              *
000141*      All Rights Reserved.                                    *
000150*                                                              *
000160* Element of the TRAD strategy-execution batch suite           *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* Layout of one HOLDINGS row (at most one row per stock code -
000220* existence of the row IS the "position open" flag) and of the
000230* table TRAD03 keeps across the run.
000240*
000250*     AMENDMENT HISTORY
000260*
000270*      DATE       AUTHOR   TICKET    DESCRIPTION
000271*      03/14/1987 RFP      TRD-0001  Original layout.
000272*      02/22/1993 RFP      TRD-0114  HOLD-CREATED-AT added for
000273*                                    the SSE/SZSE T+1 same-day
000274*                                    sell restriction.
000280*
000290 01  TRAD-HOLDING-REC.
000300     05  HOLD-STOCK-CODE           PIC X(10).
000310     05  HOLD-NUM                  PIC S9(7)V9(2) COMP-3.
000320     05  HOLD-PRICE                PIC S9(7)V9(2) COMP-3.
000330     05  HOLD-CREATED-AT           PIC 9(8).
000340     05  HOLD-CREATED-AT-R REDEFINES HOLD-CREATED-AT.
000350         10  HOLD-CREATED-CCYY     PIC 9(4).
000360         10  HOLD-CREATED-MM       PIC 9(2).
000370         10  HOLD-CREATED-DD       PIC 9(2).
000380     05  FILLER                    PIC X(06).
000390*
000400 01  TRAD-HOLDING-TABLE.
000410     05  WS-HOLD-COUNT             PIC S9(5)      COMP-3
000411                                       VALUE ZERO.
000420     05  WS-HOLD-ENTRY OCCURS 250 TIMES
000421                       INDEXED BY WS-HOLD-IX.
000430         10  WS-HOLD-STOCK-CODE        PIC X(10).
000440         10  WS-HOLD-NUM               PIC S9(7)V9(2) COMP-3.
000450         10  WS-HOLD-PRICE             PIC S9(7)V9(2) COMP-3.
000460         10  WS-HOLD-CREATED-AT        PIC 9(8).
000470         10  WS-HOLD-DELETED-SW        PIC X   VALUE 'N'.
000480             88  WS-HOLD-IS-DELETED        VALUE 'Y'.
000490             88  WS-HOLD-KEEP               VALUE 'N'.
