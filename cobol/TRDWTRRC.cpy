000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                *
000130*      trdwtrrc.cpy                                           *
000140*      (C) Copyright Meridian Fund Services 1987.              *
000141*      All Rights Reserved.                                    *
000150*                                                              *
000160* Element of the TRAD strategy-execution batch suite           *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* Layout of one TRADING-RECORD ledger entry. This file is
000220* append-only - TRAD03 never rewrites or deletes a row on it,
000230* it only ever adds to the end.
000240*
000250*     AMENDMENT HISTORY
000260*
000270*      DATE       AUTHOR   TICKET    DESCRIPTION
000271*      03/14/1987 RFP      TRD-0001  Original layout.
000272*      12/29/1998 KTD      TRD-0207  REC-ID now assigned from
000273*                                    the running high-water
000274*                                    mark read off the ledger
000275*                                    at open, not from a
000276*                                    separate counter file.
000280*
000290 01  TRAD-LEDGER-REC.
000300     05  REC-ID                    PIC 9(9)       COMP-3.
000310     05  REC-ACCOUNT-ID            PIC 9(9)       COMP-3.
000320     05  REC-STOCK-CODE            PIC X(10).
000330     05  REC-PRICE                 PIC S9(7)V9(2) COMP-3.
000340     05  REC-TYPE                  PIC X.
000350         88  REC-TYPE-IS-BUY               VALUE 'B'.
000360         88  REC-TYPE-IS-SELL              VALUE 'S'.
000370     05  REC-CREATED-AT            PIC 9(8).
000380     05  REC-CREATED-AT-R REDEFINES REC-CREATED-AT.
000390         10  REC-CREATED-CCYY      PIC 9(4).
000400         10  REC-CREATED-MM        PIC 9(2).
000410         10  REC-CREATED-DD        PIC 9(2).
000420     05  FILLER                    PIC X(05).
