000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                *
000130*      trdwacct.cpy                                           *
000140*      (C) Copyright Meridian Fund Services 1987.              *
000141*      All Rights Reserved.                                    *
000150*                                                              *
000160* Element of the TRAD strategy-execution batch suite           *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* Layout of the single-row ACCOUNT master (cash balance). The
000220* account id is always 1 in this batch - there is only ever
000230* one trading account per run of TRAD03.
000240*
000250*     AMENDMENT HISTORY
000260*
000270*      DATE       AUTHOR   TICKET    DESCRIPTION
000271*      03/14/1987 RFP      TRD-0001  Original layout.
000280*
000290 01  TRAD-ACCOUNT-REC.
000300     05  ACCT-ID                   PIC 9(9)       COMP-3.
000310     05  ACCT-AMOUNT               PIC S9(9)V9(2) COMP-3.
000320     05  ACCT-AMOUNT-R REDEFINES ACCT-AMOUNT
000321                                   PIC S9(9)V9(2) COMP-3.
000330     05  FILLER                    PIC X(10).
