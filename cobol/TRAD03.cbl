000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. TRAD03.
000120 AUTHOR.       K T DELACROIX.
000130 INSTALLATION. MERIDIAN FUND SERVICES.
000140 DATE-WRITTEN. MARCH 1987.
000150 DATE-COMPILED.
000160 SECURITY.     UNCLASSIFIED.
000170*
000180*-------------------------------------------------------------*
000190*                                                             *
000200*               @BANNER_START@                                *
000210*      trad03.cbl                                             *
000220*      (C) Copyright Meridian Fund Services 1987.             *
000230*      All Rights Reserved.                                   *
000240*                                                             *
000250* Element of the TRAD strategy-execution batch suite          *
000260*               @BANNER_END@                                  *
000270*                                                             *
000280*-------------------------------------------------------------*
000290*
000300***************************************************************
000310*
000320*    DESCRIPTION
000330*
000340* HoldingsService - the money-movement engine.  Owns HOLDINGS,
000350* ACCOUNT and TRADING-RECORD for the life of the run: the first
000360* CALL made to this module opens all three and loads HOLDINGS
000370* and ACCOUNT into working storage, every LOOKUP/BUY/SELL CALL
000380* after that works purely against the tables, and the final
000390* WRAP-UP CALL (made once by TRAD01 at end of run) rewrites
000400* HOLDINGS and ACCOUNT and closes TRADING-RECORD.
000410*
000420* Nothing outside this module ever opens these three files -
000430* that is deliberate, in the way the old NACCCRUD member was
000440* the only thing that ever touched the account master file.
000450*
000460* Every posting rule in this program (Business Rules 3, 7 and 8
000470* in the desk's numbering) assumes TRAD02 has already decided
000480* WHETHER to buy or sell; this module only ever asks WHETHER IT
000490* CAN, given the account balance and the holdings on file, and
000500* by how much.
000510*
000520***************************************************************
000530*     AMENDMENT HISTORY
000540*
000550*      DATE       AUTHOR   TICKET    DESCRIPTION
000560*      03/14/1987 RFP      TRD-0001  Original posting engine,
000570*                                    split out of the on-line
000580*                                    dealer transaction so the
000590*                                    batch and the desk shared
000600*                                    one set of posting rules.
000610*      02/22/1993 RFP      TRD-0114  LOOKUP function added for
000620*                                    the T+1 sell-limit check;
000630*                                    now returns HOLD-CREATED-AT
000640*                                    to the caller.
000650*      12/29/1998 KTD      TRD-0207  REC-ID now derived from the
000660*                                    high-water mark read off
000670*                                    TRADING-RECORD at open
000680*                                    instead of a separate
000690*                                    counter file that Y2K audit
000700*                                    could not reconcile.
000710*      04/09/2004 KTD      TRD-0300  Added WS-HOLD-KEPT-CT, a
000720*                                    standalone counter bumped
000730*                                    in DA-WRITE-ONE-HOLDING
000740*                                    and DISPLAYed at the end
000750*                                    of D-010, as a cheap cross
000760*                                    -check that the number of
000770*                                    holdings rewritten to
000780*                                    HOLDINGS-OUT matches what
000790*                                    was expected once deletes
000800*                                    are taken out - requested
000810*                                    after a reconciliation
000820*                                    break the desk could not
000830*                                    explain from the console
000840*                                    log alone.
000850*
000860***************************************************************
000870*     FILES
000880*
000890*     HOLDINGS       - loaded whole at open, rewritten at WRAP-UP
000900*     ACCOUNT        - single row, loaded at open, rewritten at
000910*                      WRAP-UP
000920*     TRADING-RECORD - opened EXTEND at open, appended to as
000930*                      each buy/sell posts, closed at WRAP-UP
000940*
000950***************************************************************
000960*     COPYBOOKS
000970*
000980*     TRDWHOLD - HOLDINGS record and working table
000990*     TRDWACCT - ACCOUNT record
001000*     TRDWTRRC - TRADING-RECORD ledger record
001010*     TRDWLITS - Common literals
001020*     TRDWHIFC - CALL interface (LINKAGE)
001030*     TRDWCNTR - End-of-run control totals (LINKAGE)
001040*
001050*     TRDWHOLD's working table is the only place in the whole
001060*     suite where HOLDINGS is held in memory all at once - it is
001070*     small enough (one row per open position) that the desk
001080*     never asked for a keyed access method, so LINE SEQUENTIAL
001090*     plus a straight OCCURS table has done the job since 1987.
001100*
001110***************************************************************
001120*
001130 ENVIRONMENT DIVISION.
001140 CONFIGURATION SECTION.
001150 SOURCE-COMPUTER. MERIDIAN-3090.
001160 OBJECT-COMPUTER. MERIDIAN-3090.
001170 SPECIAL-NAMES.
001180*
001190*    UPSI-0/WS-RERUN-SWITCH is carried for consistency with
001200*    TRAD01's copy of the same clause - unlike TRAD01, this
001210*    module never tests WS-RERUN-SWITCH itself; a rerun is
001220*    handled the same way as a normal run because HOLDINGS and
001230*    ACCOUNT-MASTER are always loaded fresh on the first CALL
001240*    regardless of how the job step was started.
001250*
001260     C01 IS TOP-OF-FORM
001270     UPSI-0 ON STATUS IS WS-RERUN-SWITCH.
001280*
001290 INPUT-OUTPUT SECTION.
001300 FILE-CONTROL.
001310*
001320*    Four LINE SEQUENTIAL files, all opened exactly once per run
001330*    from A-OPEN-AND-LOAD - this module is the only one in the
001340*    suite that owns more than one file besides a load/rewrite
001350*    pair, since it is also the only one that appends to a
001360*    ledger while the run is still in progress.
001370*
001380     SELECT HOLDINGS         ASSIGN TO HOLDING
001390            ORGANIZATION IS LINE SEQUENTIAL
001400            FILE STATUS  IS WS-HOLD-FILE-STATUS.
001410     SELECT HOLDINGS-OUT     ASSIGN TO HOLDINGO
001420            ORGANIZATION IS LINE SEQUENTIAL
001430            FILE STATUS  IS WS-HOLDO-FILE-STATUS.
001440     SELECT ACCOUNT-MASTER   ASSIGN TO ACCTMAST
001450            ORGANIZATION IS LINE SEQUENTIAL
001460            FILE STATUS  IS WS-ACCT-FILE-STATUS.
001470     SELECT TRADING-RECORD   ASSIGN TO TRADREC
001480            ORGANIZATION IS LINE SEQUENTIAL
001490            FILE STATUS  IS WS-TRRC-FILE-STATUS.
001500*
001510 DATA DIVISION.
001520 FILE SECTION.
001530*
001540*    As in TRAD01, every FD here is one long FILLER - field-
001550*    level access happens against the working-storage tables in
001560*    TRDWHOLD/TRDWACCT/TRDWTRRC, never against these records
001570*    directly.
001580*
001590 FD  HOLDINGS
001600     LABEL RECORDS ARE STANDARD
001610     RECORDING MODE IS F.
001620 01  FD-HOLD-RECORD.
001630     05  FILLER                 PIC X(80).
001640*
001650*    Same 80-byte width as HOLDINGS - the rewrite must never
001660*    drift out of step with what the input side expects to read
001670*    back next cycle.
001680 FD  HOLDINGS-OUT
001690     LABEL RECORDS ARE STANDARD
001700     RECORDING MODE IS F.
001710 01  FD-HOLDO-RECORD.
001720     05  FILLER                 PIC X(80).
001730*
001740*    One row only, ever - ACCT-ID/ACCT-AMOUNT together at 40
001750*    bytes leave plenty of room if a second account is ever
001760*    added to the book, though nothing today reads past the
001770*    first record.
001780 FD  ACCOUNT-MASTER
001790     LABEL RECORDS ARE STANDARD
001800     RECORDING MODE IS F.
001810 01  FD-ACCT-RECORD.
001820     05  FILLER                 PIC X(40).
001830*
001840*    Append-only ledger - opened EXTEND in A-030 and never
001850*    truncated or rewritten, so every prior run's history stays
001860*    on file indefinitely.
001870 FD  TRADING-RECORD
001880     LABEL RECORDS ARE STANDARD
001890     RECORDING MODE IS F.
001900 01  FD-TRRC-RECORD.
001910     05  FILLER                 PIC X(60).
001920*
001930 WORKING-STORAGE SECTION.
001940*
001950*    WS-HOLD-KEPT-CT is a standalone 77-level, not folded into
001960*    WS-CONTROL-FIELDS below, in the same manner as the shop's
001970*    older ADLAB-descended copybooks kept their scratch
001980*    counters. DA-WRITE-ONE-HOLDING bumps it once for every
001990*    surviving row actually written to HOLDINGS-OUT, and D-WRAP
002000*    -UP DISPLAYs the total once the rewrite loop is done - a
002010*    quick cross-check against WS-HOLD-COUNT that the deleted-
002020*    row count and the kept-row count still add up.
002030*
002040 77  WS-HOLD-KEPT-CT             PIC S9(5)      COMP-3 VALUE ZERO.
002050*
002060*
002070*    Store eye-catcher details to aid dump reading
002080*
002090 01  WS-DEBUG-DETAILS.
002100     05  FILLER                     PIC X(32)
002110           VALUE 'TRAD03-------WORKING STORAGE  '.
002120     05  DEBUG-EYE.
002130         10  DEBUG-JOBNAME          PIC X(8) VALUE SPACES.
002140         10  DEBUG-STEPNAME         PIC X(8) VALUE SPACES.
002150     05  FILLER                     PIC X    VALUE SPACE.
002160*
002170*    Three copybook groups follow.  TRDWHOLD is by far the
002180*    largest of the three, since it carries both the record
002190*    layout and the whole in-memory holdings table this module
002200*    searches and rewrites on every CALL.
002210*
002220 01  FILLER.
002230     05  FILLER                     PIC X(36) VALUE
002240        '********  TRDWLITS COPYBOOK  *******'.
002250     COPY TRDWLITS.
002260*
002270 01  FILLER.
002280     05  FILLER                     PIC X(36) VALUE
002290        '********  TRDWHOLD COPYBOOK  *******'.
002300     COPY TRDWHOLD.
002310*
002320 01  FILLER.
002330     05  FILLER                     PIC X(36) VALUE
002340        '********  TRDWACCT COPYBOOK  *******'.
002350     COPY TRDWACCT.
002360*
002370 01  FILLER.
002380     05  FILLER                     PIC X(36) VALUE
002390        '********  TRDWTRRC COPYBOOK  *******'.
002400     COPY TRDWTRRC.
002410*
002420*
002430*    Unlike TRAD02's WS-WORK-FIELDS, most of this group DOES
002440*    depend on carrying its value across CALLs - WS-FIRST-CALL
002450*    -SW, WS-NEXT-REC-ID and the four file-status fields all need
002460*    to remember state from one CALL to the next within a run,
002470*    which is exactly why this program is written as a mini
002480*    server rather than a stateless rule check like TRAD02.
002490*
002500 01  WS-CONTROL-FIELDS.
002510     05  WS-FIRST-CALL-SW           PIC X       VALUE 'Y'.
002520         88  WS-IS-FIRST-CALL           VALUE 'Y'.
002530     05  WS-NEXT-REC-ID             PIC S9(9)   COMP-3
002540                                       VALUE ZERO.
002550     05  WS-HOLD-FOUND-SW           PIC X       VALUE 'N'.
002560         88  WS-HOLD-WAS-FOUND          VALUE 'Y'.
002570     05  WS-PROCEEDS-AMT            PIC S9(9)V9(2) COMP-3
002580                                       VALUE ZERO.
002590     05  WS-PROCEEDS-AMT-R REDEFINES WS-PROCEEDS-AMT
002600                                   PIC S9(9)V9(2) COMP-3.
002610*
002620     05  WS-RERUN-SWITCH            PIC X.
002630     05  WS-HOLD-FILE-STATUS        PIC XX.
002640         88  WS-HOLD-EOF                VALUE '10'.
002650     05  WS-HOLDO-FILE-STATUS       PIC XX.
002660     05  WS-ACCT-FILE-STATUS        PIC XX.
002670         88  WS-ACCT-EOF                VALUE '10'.
002680     05  WS-TRRC-FILE-STATUS        PIC XX.
002690         88  WS-TRRC-EOF                VALUE '10'.
002700     05  FILLER                     PIC X(04).
002710*
002720 LINKAGE SECTION.
002730*
002740*    TRAD-HIFC-BLOCK is the same interface block TRAD02 declares
002750*    in its own LINKAGE SECTION - one copy of TRDWHIFC serves
002760*    both ends of the CALL, filled in by the caller before the
002770*    CALL and read back by the caller afterward. TRAD-COUNTERS is
002780*    shared the same way with TRAD01.
002790*
002800*
002810 01  FILLER.
002820     05  FILLER                     PIC X(36) VALUE
002830        '********  TRDWHIFC COPYBOOK  *******'.
002840     COPY TRDWHIFC.
002850*
002860 01  FILLER.
002870     05  FILLER                     PIC X(36) VALUE
002880        '********  TRDWCNTR COPYBOOK  *******'.
002890     COPY TRDWCNTR.
002900*
002910 PROCEDURE DIVISION USING TRAD-HIFC-BLOCK TRAD-COUNTERS.
002920*
002930 TRAD03-MAIN SECTION.
002940*
002950* Entry point for every CALL TRAD02 or TRAD01 makes into this
002960* module. WS-IS-FIRST-CALL is what makes this program behave
002970* like a mini-CICS transaction server for the length of the run:
002980* the files are opened and loaded exactly once, on the very
002990* first CALL of the job step, and stay open and resident until
003000* WRAP-UP - there is no other point in the run where TRAD03 opens
003010* or closes HOLDINGS or ACCOUNT-MASTER.
003020*
003030 M-010.
003040     IF WS-IS-FIRST-CALL
003050         PERFORM A-OPEN-AND-LOAD
003060         MOVE 'N' TO WS-FIRST-CALL-SW
003070     END-IF.
003080     IF WS-HIFC-FUNC-WRAP-UP
003090         PERFORM D-WRAP-UP
003100     ELSE
003110         IF WS-HIFC-FUNC-LOOKUP
003120             PERFORM B-DO-LOOKUP
003130         END-IF
003140         IF WS-HIFC-FUNC-BUY
003150             PERFORM C-DO-BUY
003160         END-IF
003170         IF WS-HIFC-FUNC-SELL
003180             PERFORM E-DO-SELL
003190         END-IF
003200     END-IF.
003210 END-TRAD03-MAIN.
003220     EXIT PROGRAM.
003230     EJECT.
003240*
003250 A-OPEN-AND-LOAD SECTION.
003260*
003270* Load HOLDINGS whole into the working table, read the single
003280* ACCOUNT row, and open TRADING-RECORD for EXTEND so this run's
003290* postings are appended after whatever is already there. The
003300* high-water REC-ID is read off the ledger's own last line - see
003310* TRD-0207 above - rather than kept in a separate counter file.
003320*
003330 A-010.
003340*
003350*    A-010 - HOLDINGS load loop. WS-HOLD-COUNT is reset here since
003360*    this paragraph only ever runs once per job step, on the very
003370*    first CALL into TRAD03-MAIN.
003380*
003390     MOVE ZERO TO WS-HOLD-COUNT.
003400     OPEN INPUT HOLDINGS.
003410     PERFORM AA-LOAD-ONE-HOLDING UNTIL WS-HOLD-EOF.
003420     CLOSE HOLDINGS.
003430*
003440 A-020.
003450*
003460*    A-020 - single-row ACCOUNT-MASTER read.  A missing or empty
003470*    file is not an error - it means a brand-new account starting
003480*    at zero, which is why the AT-END branch moves spaces rather
003490*    than failing the step.
003500*
003510     OPEN INPUT ACCOUNT-MASTER.
003520     READ ACCOUNT-MASTER INTO FD-ACCT-RECORD
003530         AT END MOVE SPACES TO FD-ACCT-RECORD
003540     END-READ.
003550     IF FD-ACCT-RECORD = SPACES
003560         MOVE 1    TO ACCT-ID
003570         MOVE ZERO TO ACCT-AMOUNT
003580     ELSE
003590         UNSTRING FD-ACCT-RECORD DELIMITED BY ','
003600             INTO ACCT-ID ACCT-AMOUNT
003610         END-UNSTRING
003620     END-IF.
003630     CLOSE ACCOUNT-MASTER.
003640*
003650 A-030.
003660*
003670*    A-030 - TRADING-RECORD is opened INPUT just long enough to
003680*    find the high-water REC-ID, then closed and reopened EXTEND
003690*    for the rest of the run - see TRD-0207 in the amendment
003700*    history for why this replaced a separate counter file.
003710*
003720     MOVE ZERO TO WS-NEXT-REC-ID.
003730     OPEN INPUT TRADING-RECORD.
003740     PERFORM AB-FIND-HIGH-WATER-MARK UNTIL WS-TRRC-EOF.
003750     CLOSE TRADING-RECORD.
003760     ADD 1 TO WS-NEXT-REC-ID.
003770     OPEN EXTEND TRADING-RECORD.
003780 END-A-OPEN-AND-LOAD.
003790     EXIT.
003800     EJECT.
003810*
003820 AA-LOAD-ONE-HOLDING SECTION.
003830*
003840* One record of HOLDINGS per pass, same shape as TRAD01's price
003850* and strategy loaders. WS-HOLD-COUNT becomes the high-water mark
003860* the whole rest of this module searches with SEARCH ... WS-HOLD
003870* -IX; every row is primed 'N' (not deleted) on load, since only
003880* E-DO-SELL and DA-WRITE-ONE-HOLDING at WRAP-UP ever change that.
003890*
003900 AA-010.
003910     READ HOLDINGS INTO FD-HOLD-RECORD
003920         AT END SET WS-HOLD-EOF TO TRUE
003930     END-READ.
003940     IF NOT WS-HOLD-EOF
003950         ADD 1 TO WS-HOLD-COUNT
003960         UNSTRING FD-HOLD-RECORD DELIMITED BY ','
003970             INTO WS-HOLD-STOCK-CODE (WS-HOLD-COUNT)
003980                  WS-HOLD-NUM        (WS-HOLD-COUNT)
003990                  WS-HOLD-PRICE      (WS-HOLD-COUNT)
004000                  WS-HOLD-CREATED-AT (WS-HOLD-COUNT)
004010         END-UNSTRING
004020         MOVE 'N' TO WS-HOLD-DELETED-SW (WS-HOLD-COUNT)
004030     END-IF.
004040*
004050*    Falls back to A-010's PERFORM ... UNTIL WS-HOLD-EOF test.
004060 END-AA-LOAD-ONE-HOLDING.
004070     EXIT.
004080     EJECT.
004090*
004100 AB-FIND-HIGH-WATER-MARK SECTION.
004110*
004120* Reads TRADING-RECORD end to end just once, at open, purely to
004130* find the largest REC-ID already on file - see TRD-0207 in the
004140* amendment history for why this replaced a separate counter
004150* file. WS-NEXT-REC-ID is left one behind the true high-water
004160* mark here; A-030 adds the final 1 once this loop is done.
004170*
004180 AB-010.
004190     READ TRADING-RECORD INTO FD-TRRC-RECORD
004200         AT END SET WS-TRRC-EOF TO TRUE
004210     END-READ.
004220     IF NOT WS-TRRC-EOF
004230         UNSTRING FD-TRRC-RECORD DELIMITED BY ',' INTO REC-ID
004240         END-UNSTRING
004250         IF REC-ID > WS-NEXT-REC-ID
004260             MOVE REC-ID TO WS-NEXT-REC-ID
004270         END-IF
004280     END-IF.
004290*
004300*    Falls back to A-030's PERFORM ... UNTIL WS-TRRC-EOF test.
004310 END-AB-FIND-HIGH-WATER-MARK.
004320     EXIT.
004330     EJECT.
004340*
004350 B-DO-LOOKUP SECTION.
004360*
004370* Returns WS-HIFC-FOUND-SW and, when found, WS-HIFC-HOLD-
004380* CREATED-AT so TRAD02 can apply the T+1 sell-limit check
004390* itself - this module does not know about exchanges.
004400*
004410 B-010.
004420     PERFORM BA-FIND-HOLDING.
004430     IF WS-HOLD-WAS-FOUND
004440         SET WS-HIFC-FOUND TO TRUE
004450         MOVE WS-HOLD-CREATED-AT (WS-HOLD-IX)
004460             TO WS-HIFC-HOLD-CREATED-AT
004470     ELSE
004480         SET WS-HIFC-NOT-FOUND TO TRUE
004490         MOVE ZERO TO WS-HIFC-HOLD-CREATED-AT
004500     END-IF.
004510*
004520*    Returns to TRAD03-MAIN, which returns control to TRAD02.
004530 END-B-DO-LOOKUP.
004540     EXIT.
004550     EJECT.
004560*
004570 BA-FIND-HOLDING SECTION.
004580*
004590* Shared linear SEARCH used by B-DO-LOOKUP and E-DO-SELL alike.
004600* The WHEN clause tests WS-HOLD-KEEP as well as the stock code,
004610* so a holding already marked deleted earlier in the same run
004620* (an unlikely but not impossible double-sell against the same
004630* strategy in one pass) cannot be found and sold a second time.
004640*
004650 BA-010.
004660     MOVE 'N' TO WS-HOLD-FOUND-SW.
004670     SET WS-HOLD-IX TO 1.
004680     SEARCH WS-HOLD-ENTRY
004690         AT END NEXT SENTENCE
004700         WHEN WS-HOLD-STOCK-CODE (WS-HOLD-IX) = WS-HIFC-STOCK-CODE
004710              AND WS-HOLD-KEEP (WS-HOLD-IX)
004720             MOVE 'Y' TO WS-HOLD-FOUND-SW
004730     END-SEARCH.
004740*
004750*    AT END falls through with WS-HOLD-FOUND-SW still 'N' - same
004760*    linear-SEARCH idiom TRAD02's A-FIND-PRICE uses.
004770 END-BA-FIND-HOLDING.
004780     EXIT.
004790     EJECT.
004800*
004810 C-DO-BUY SECTION.
004820*
004830* Business Rule 3 - the affordability check runs BEFORE
004840* anything is posted: no holdings row is added and no ledger
004850* entry is written unless the account can cover the cost.
004860* Business Rule 8 - COMPUTE ... ROUNDED for the cost extension.
004870*
004880 C-010.
004890     COMPUTE WS-COST-AMT ROUNDED =
004900         WS-HIFC-EXEC-PRICE * WS-HIFC-BUY-NUM.
004910     IF (ACCT-AMOUNT - WS-COST-AMT) < ZERO
004920         SET WS-HIFC-RC-NO-FUNDS TO TRUE
004930         ADD 1 TO WS-CNTR-REJECTS
004940     ELSE
004950         SET WS-HIFC-RC-OK TO TRUE
004960         ADD 1 TO WS-HOLD-COUNT
004970         MOVE WS-HIFC-STOCK-CODE  TO WS-HOLD-STOCK-CODE (WS-HOLD-COUNT)
004980         MOVE WS-HIFC-BUY-NUM     TO WS-HOLD-NUM        (WS-HOLD-COUNT)
004990         MOVE WS-HIFC-EXEC-PRICE  TO WS-HOLD-PRICE      (WS-HOLD-COUNT)
005000         MOVE WS-HIFC-TODAY       TO WS-HOLD-CREATED-AT (WS-HOLD-COUNT)
005010         MOVE 'N'                 TO WS-HOLD-DELETED-SW (WS-HOLD-COUNT)
005020         SUBTRACT WS-COST-AMT FROM ACCT-AMOUNT
005030         SET REC-TYPE-IS-BUY TO TRUE
005040         MOVE WS-HIFC-STOCK-CODE  TO REC-STOCK-CODE
005050         MOVE WS-HIFC-EXEC-PRICE  TO REC-PRICE
005060         MOVE WS-HIFC-TODAY       TO REC-CREATED-AT
005070         PERFORM CA-APPEND-LEDGER-ROW
005080         ADD 1 TO WS-CNTR-BUYS
005090         ADD WS-COST-AMT TO WS-CNTR-BUY-CASH
005100     END-IF.
005110*
005120*    WS-COST-AMT is left over from whichever branch fired above -
005130*    harmless, since B-DO-LOOKUP/C-DO-BUY/E-DO-SELL never share a
005140*    value across a single CALL and this field is always
005150*    recomputed from scratch on the next buy before it is used.
005160 END-C-DO-BUY.
005170     EXIT.
005180     EJECT.
005190*
005200 CA-APPEND-LEDGER-ROW SECTION.
005210*
005220* Common ledger-append logic shared by the buy and sell
005230* posting paragraphs. REC-ID and REC-ACCOUNT-ID are always
005240* set here so neither caller can forget them.
005250*
005260 CA-010.
005270     MOVE WS-NEXT-REC-ID TO REC-ID.
005280     ADD 1 TO WS-NEXT-REC-ID.
005290     MOVE ACCT-ID        TO REC-ACCOUNT-ID.
005300     STRING REC-ID          DELIMITED BY SIZE
005310            ',' DELIMITED BY SIZE
005320            REC-ACCOUNT-ID  DELIMITED BY SIZE
005330            ',' DELIMITED BY SIZE
005340            REC-STOCK-CODE  DELIMITED BY SIZE
005350            ',' DELIMITED BY SIZE
005360            REC-PRICE       DELIMITED BY SIZE
005370            ',' DELIMITED BY SIZE
005380            REC-TYPE        DELIMITED BY SIZE
005390            ',' DELIMITED BY SIZE
005400            REC-CREATED-AT  DELIMITED BY SIZE
005410       INTO FD-TRRC-RECORD.
005420     WRITE FD-TRRC-RECORD.
005430*
005440*    REC-TYPE and the price/date fields are already set by the
005450*    caller before this paragraph is reached - only the ID and
005460*    account number are this paragraph's own responsibility.
005470 END-CA-APPEND-LEDGER-ROW.
005480     EXIT.
005490     EJECT.
005500*
005510 D-WRAP-UP SECTION.
005520*
005530* End-of-run CALL from TRAD01. Rewrites HOLDINGS leaving out
005540* anything marked deleted, rewrites the single ACCOUNT row and
005550* closes TRADING-RECORD, which has been open EXTEND all run.
005560*
005570*    This is the only PERFORM of D-WRAP-UP TRAD01 ever makes -
005580*    WS-IS-FIRST-CALL is not touched here, so if TRAD01 were ever
005590*    changed to CALL this module again after WRAP-UP within the
005600*    same run, it would find WS-FIRST-CALL-SW already 'N' and
005610*    skip straight past A-OPEN-AND-LOAD into the WRAP-UP branch a
005620*    second time - the desk has never had a reason to do that,
005630*    but it is worth knowing the guard does not protect against
005640*    it.
005650*
005660*    D-010 - rewrite HOLDINGS-OUT.  Kept rows only; a deleted row
005670*    is simply never written, matching the "mark then rewrite"
005680*    idiom used across this suite rather than a physical DELETE.
005690*
005700 D-010.
005710     OPEN OUTPUT HOLDINGS-OUT.
005720     MOVE ZERO TO WS-HOLD-KEPT-CT.
005730     PERFORM DA-WRITE-ONE-HOLDING
005740         VARYING WS-HOLD-IX FROM 1 BY 1
005750         UNTIL WS-HOLD-IX > WS-HOLD-COUNT.
005760     CLOSE HOLDINGS-OUT.
005770     DISPLAY 'TRAD03 - HOLDINGS ROWS KEPT ... ' WS-HOLD-KEPT-CT.
005780*
005790*    D-020 - single-row rewrite of ACCOUNT-MASTER.  There is
005800*    never more than the one account in this book, so no loop or
005810*    subordinate paragraph is needed the way HOLDINGS needs
005820*    DA-WRITE-ONE-HOLDING.
005830*
005840 D-020.
005850     OPEN OUTPUT ACCOUNT-MASTER.
005860     STRING ACCT-ID     DELIMITED BY SIZE
005870            ',' DELIMITED BY SIZE
005880            ACCT-AMOUNT DELIMITED BY SIZE
005890       INTO FD-ACCT-RECORD.
005900     WRITE FD-ACCT-RECORD.
005910     CLOSE ACCOUNT-MASTER.
005920*
005930*    D-030 - TRADING-RECORD has been open EXTEND since A-030 and
005940*    is only ever closed here, at the very end of the run.
005950*
005960 D-030.
005970     CLOSE TRADING-RECORD.
005980*
005990*    Falls back to TRAD03-MAIN, which falls back in turn to
006000*    TRAD01's own end-of-job paragraph - nothing else in this
006010*    program runs after this point in the CALL.
006020*
006030 END-D-WRAP-UP.
006040     EXIT.
006050     EJECT.
006060*
006070 DA-WRITE-ONE-HOLDING SECTION.
006080*
006090* Positional rewrite of one surviving holding row, same STRING-
006100* into-FD idiom TRAD01 uses for TRADING-STRATEGY-OUT. WS-HOLD-
006110* KEPT-CT (the 77-level declared in WORKING-STORAGE) is stepped
006120* here rather than in D-010, since this is the one place that
006130* actually knows a row passed the WS-HOLD-KEEP test.
006140*
006150 DA-010.
006160     IF WS-HOLD-KEEP (WS-HOLD-IX)
006170         STRING WS-HOLD-STOCK-CODE (WS-HOLD-IX) DELIMITED BY SIZE
006180            ',' DELIMITED BY SIZE
006190            WS-HOLD-NUM        (WS-HOLD-IX) DELIMITED BY SIZE
006200            ',' DELIMITED BY SIZE
006210            WS-HOLD-PRICE      (WS-HOLD-IX) DELIMITED BY SIZE
006220            ',' DELIMITED BY SIZE
006230            WS-HOLD-CREATED-AT (WS-HOLD-IX) DELIMITED BY SIZE
006240           INTO FD-HOLDO-RECORD
006250         WRITE FD-HOLDO-RECORD
006260         ADD 1 TO WS-HOLD-KEPT-CT
006270     END-IF.
006280*
006290*    Falls back to D-010's PERFORM ... UNTIL WS-HOLD-IX > WS-HOLD
006300*    -COUNT test.
006310 END-DA-WRITE-ONE-HOLDING.
006320     EXIT.
006330     EJECT.
006340*
006350 E-DO-SELL SECTION.
006360*
006370* Full-position sell.  Proceeds = price * shares held, credited
006380* to the account; the holding row is marked deleted (dropped at
006390* WRAP-UP) rather than physically removed from the table mid-
006400* run, matching the "mark then rewrite" idiom used throughout
006410* this suite for TRADING-STRATEGY and HOLDINGS alike.
006420*
006430 E-010.
006440     PERFORM BA-FIND-HOLDING.
006450     IF WS-HOLD-WAS-FOUND
006460         COMPUTE WS-PROCEEDS-AMT ROUNDED =
006470             WS-HIFC-EXEC-PRICE * WS-HOLD-NUM (WS-HOLD-IX)
006480         ADD WS-PROCEEDS-AMT TO ACCT-AMOUNT
006490         SET WS-HOLD-IS-DELETED (WS-HOLD-IX) TO TRUE
006500         SET REC-TYPE-IS-SELL TO TRUE
006510         MOVE WS-HIFC-STOCK-CODE TO REC-STOCK-CODE
006520         MOVE WS-HIFC-EXEC-PRICE TO REC-PRICE
006530         MOVE WS-HIFC-TODAY      TO REC-CREATED-AT
006540         PERFORM CA-APPEND-LEDGER-ROW
006550         ADD 1 TO WS-CNTR-SELLS
006560         ADD WS-PROCEEDS-AMT TO WS-CNTR-SELL-CASH
006570     END-IF.
006580*
006590*    No ELSE branch above - if BA-FIND-HOLDING comes back empty,
006600*    nothing is posted and no counter moves. TRAD02 is not
006610*    expected to CALL SELL against a stock code it has not
006620*    already confirmed exists via a LOOKUP, so this is treated as
006630*    a defensive no-op rather than an error condition.
006640 END-E-DO-SELL.
006650     EXIT.
006660     EJECT.
