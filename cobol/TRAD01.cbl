000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. TRAD01.
000120 AUTHOR.       R F PALLADINO.
000130 INSTALLATION. MERIDIAN FUND SERVICES.
000140 DATE-WRITTEN. MARCH 1987.
000150 DATE-COMPILED.
000160 SECURITY.     UNCLASSIFIED.
000170*
000180*-------------------------------------------------------------*
000190*                                                             *
000200*               @BANNER_START@                                *
000210*      trad01.cbl                                             *
000220*      (C) Copyright Meridian Fund Services 1987.             *
000230*      All Rights Reserved.                                   *
000240*                                                             *
000250* Element of the TRAD strategy-execution batch suite          *
000260*               @BANNER_END@                                  *
000270*                                                             *
000280*-------------------------------------------------------------*
000290*
000300***************************************************************
000310*
000320*    DESCRIPTION
000330*
000340* This is the strategy batch driver.  It runs unattended, on
000350* the five-minute cycle set up in the scheduler tables, and
000360* makes one pass of every trading strategy currently on file.
000370* For each strategy it CALLs TRAD02 (the rule engine) to decide
000380* whether the current market price justifies a buy, a sell, or
000390* no action, and TRAD02 in turn drives TRAD03 (the postings
000400* engine) and TRAD04 (the notice writer).  This module owns
000410* only the TRADING-STRATEGY and STOCK-PRICE-LOOKUP files; it
000420* has no view of the ledger, the holdings book or the account
000430* balance except through the summary counters TRAD02 and
000440* TRAD03 hand back.
000450*
000460* There is no on-line access to the strategy book, so the
000470* whole file is loaded into WS-STRAT-ENTRY at A-OPEN-AND-LOAD
000480* and searched/rewritten in storage - see the remarks in
000490* TRDWSTRA for why.
000500*
000510***************************************************************
000520*     AMENDMENT HISTORY
000530*
000540*      DATE       AUTHOR   TICKET    DESCRIPTION
000550*      03/14/1987 RFP      TRD-0001  Original driver, replacing
000560*                                    the manual price-check
000570*                                    sheet the desk used to run
000580*                                    by hand every morning.
000590*      11/02/1991 KTD      TRD-0044  Driver no longer aborts
000600*                                    the whole run when a
000610*                                    single strategy's stock
000620*                                    code has no price on the
000630*                                    lookup file - it is simply
000640*                                    counted as skipped.
000650*      12/29/1998 RFP      TRD-0187  Y2K remediation - confirmed
000660*                                    STRAT-CREATED-AT and
000670*                                    STRAT-UPDATED-AT are stored
000680*                                    CCYYMMDD throughout; no
000690*                                    century-window logic was
000700*                                    needed in this module.
000710*      06/17/2002 RFP      TRD-0261  WS-STRAT-MAX/WS-PRICE-MAX
000720*                                    raised to 250 rows with the
000730*                                    book's growth; summary now
000740*                                    also reports rejected buys.
000750*      04/09/2004 KTD      TRD-0298  Added a diagnostic line
000760*                                    count to the end-of-run
000770*                                    summary (WS-RPT-LINE-CT) as
000780*                                    a cheap cross-check after a
000790*                                    rerun on the 3/31 cycle
000800*                                    turned up a truncated
000810*                                    console log with two of
000820*                                    the nine summary lines
000830*                                    missing - operator never
000840*                                    caught it until month-end
000850*                                    reconciliation.  Removed
000860*                                    the dead WS-STRAT-PRICE-IX
000870*                                    scratch field left over
000880*                                    from an earlier revision
000890*                                    of the price lookup that
000900*                                    was never wired up.
000910*
000920***************************************************************
000930*     FILES
000940*
000950*     TRADING-STRATEGY   - loaded whole, rewritten whole
000960*     STOCK-PRICE-LOOKUP - loaded whole, read only
000970*
000980***************************************************************
000990*     UTILITIES
001000*
001010*    TRAD02 - CALLed once per strategy row (rule engine)
001020*    TRAD03 - CALLed once at end-of-run for WRAP-UP only
001030*    TRAD04 - CALLed once at end-of-run for WRAP-UP only
001040*
001050***************************************************************
001060*     COPYBOOKS
001070*
001080*     TRDWSTRA - TRADING-STRATEGY record and working table
001090*     TRDWPRIC - STOCK-PRICE record and working table
001100*     TRDWLITS - Common literals
001110*     TRDWCNTR - End-of-run control totals
001120*     TRDWHIFC - HoldingsService CALL interface (WRAP-UP only)
001130*     TRDWNIFC - NotificationService CALL interface (WRAP-UP)
001140*
001150***************************************************************
001160*
001170 ENVIRONMENT DIVISION.
001180 CONFIGURATION SECTION.
001190 SOURCE-COMPUTER. MERIDIAN-3090.
001200 OBJECT-COMPUTER. MERIDIAN-3090.
001210 SPECIAL-NAMES.
001220*
001230*    C01/TOP-OF-FORM is inherited housekeeping from the days this
001240*    suite still wrote a hardcopy trial balance - nothing in the
001250*    current PROCEDURE DIVISION issues a WRITE ... AFTER
001260*    ADVANCING C01 any more, but the clause is left in rather
001270*    than pulled, on the theory that some other report in the
001280*    suite may want it again before this program is next opened.
001290*    UPSI-0 lets Operations flag a rerun from the JCL without a
001300*    parameter card - WS-RERUN-SWITCH is not currently tested
001310*    anywhere in this module, but TRAD03 looks at the equivalent
001320*    switch of its own before deciding whether to re-post a
001330*    partial ledger.
001340*
001350 C01 IS TOP-OF-FORM
001360     UPSI-0 ON STATUS IS WS-RERUN-SWITCH.
001370*
001380 INPUT-OUTPUT SECTION.
001390 FILE-CONTROL.
001400*
001410*    All three files are LINE SEQUENTIAL, not a shop database -
001420*    this suite predates the desk's move onto the mainframe's
001430*    DASD-resident master files and was never converted, since
001440*    volumes here are low enough that a flat file rewrite every
001450*    cycle is still well inside the batch window.
001460*
001470     SELECT TRADING-STRATEGY   ASSIGN TO TRADSTR
001480            ORGANIZATION IS LINE SEQUENTIAL
001490            FILE STATUS  IS WS-STRAT-FILE-STATUS.
001500     SELECT STOCK-PRICE-LOOKUP ASSIGN TO STKPRICE
001510            ORGANIZATION IS LINE SEQUENTIAL
001520            FILE STATUS  IS WS-PRICE-FILE-STATUS.
001530     SELECT TRADING-STRATEGY-OUT ASSIGN TO TRADSTRO
001540            ORGANIZATION IS LINE SEQUENTIAL
001550            FILE STATUS  IS WS-STRATO-FILE-STATUS.
001560*
001570 DATA DIVISION.
001580 FILE SECTION.
001590*
001600*    Every FD in this program is deliberately declared as one
001610*    long FILLER - none of the three files is ever addressed at
001620*    the record level here.  TRADING-STRATEGY and STOCK-PRICE-
001630*    LOOKUP are UNSTRINGed straight off the raw record into the
001640*    working-storage tables in AA-LOAD-ONE-PRICE and AB-LOAD-ONE-
001650*    STRATEGY, and TRADING-STRATEGY-OUT is built the same way in
001660*    reverse by CA-WRITE-ONE-STRATEGY.  See TRDWSTRA and TRDWPRIC
001670*    for the field-level layout that actually matters.
001680*
001690 FD  TRADING-STRATEGY
001700     LABEL RECORDS ARE STANDARD
001710     RECORDING MODE IS F.
001720 01  FD-STRAT-RECORD.
001730     05  FILLER                PIC X(300).
001740*
001750*    Feed off the pricing system - comma-delimited, no header,
001760*    no trailer count.  See AA-LOAD-ONE-PRICE.
001770 FD  STOCK-PRICE-LOOKUP
001780     LABEL RECORDS ARE STANDARD
001790     RECORDING MODE IS F.
001800 01  FD-PRICE-RECORD.
001810     05  FILLER                PIC X(60).
001820*
001830*    Rewritten copy of TRADING-STRATEGY with deleted rows dropped;
001840*    same 300-byte width as the input file, so nothing downstream
001850*    has to change when this file is renamed back over TRADSTR.
001860 FD  TRADING-STRATEGY-OUT
001870     LABEL RECORDS ARE STANDARD
001880     RECORDING MODE IS F.
001890 01  FD-STRATO-RECORD.
001900     05  FILLER                PIC X(300).
001910*
001920 WORKING-STORAGE SECTION.
001930*
001940*    WS-RPT-LINE-CT is carried as a standalone 77-level, in the
001950*    same manner as the shop's older ADLAB-descended copybooks
001960*    kept their scratch switches - it never belongs to any one
001970*    01-level group, so it lives here on its own ahead of the
001980*    debug eyecatcher.  CB-PRINT-SUMMARY bumps it once per
001990*    summary line written and folds the count into the last
002000*    line of the report, mostly as a cheap check that the
002010*    DISPLAY sequence below was not short-circuited by a change.
002020*
002030 77  WS-RPT-LINE-CT             PIC S9(3)      COMP-3 VALUE ZERO.
002040*
002050*    Store eye-catcher details to aid dump reading.  DEBUG-JOBNAME
002060*    and DEBUG-STEPNAME are moved from the JCL parameter card in
002070*    a future amendment if Operations ever asks for it - for now
002080*    they stay blank and exist only so a storage dump shows which
002090*    program produced it.
002100*
002110 01  WS-DEBUG-DETAILS.
002120     05  FILLER                     PIC X(32)
002130           VALUE 'TRAD01-------WORKING STORAGE  '.
002140     05  DEBUG-EYE.
002150         10  DEBUG-JOBNAME          PIC X(8) VALUE SPACES.
002160         10  DEBUG-STEPNAME         PIC X(8) VALUE SPACES.
002170     05  FILLER                     PIC X    VALUE SPACE.
002180*
002190*    Six copybook groups follow, one per include - each carries
002200*    its own banner FILLER so a core dump or a WS trace shows
002210*    where one copybook's storage ends and the next begins.
002220 01  FILLER.
002230     05  FILLER                     PIC X(36) VALUE
002240        '********  TRDWLITS COPYBOOK  *******'.
002250     COPY TRDWLITS.
002260*
002270 01  FILLER.
002280     05  FILLER                     PIC X(36) VALUE
002290        '********  TRDWSTRA COPYBOOK  *******'.
002300     COPY TRDWSTRA.
002310*
002320 01  FILLER.
002330     05  FILLER                     PIC X(36) VALUE
002340        '********  TRDWPRIC COPYBOOK  *******'.
002350     COPY TRDWPRIC.
002360*
002370 01  FILLER.
002380     05  FILLER                     PIC X(36) VALUE
002390        '********  TRDWCNTR COPYBOOK  *******'.
002400     COPY TRDWCNTR.
002410*
002420 01  FILLER.
002430     05  FILLER                     PIC X(36) VALUE
002440        '********  TRDWHIFC COPYBOOK  *******'.
002450     COPY TRDWHIFC.
002460*
002470 01  FILLER.
002480     05  FILLER                     PIC X(36) VALUE
002490        '********  TRDWNIFC COPYBOOK  *******'.
002500     COPY TRDWNIFC.
002510*
002520 01  FILLER.
002530*
002540* File status pairs. Column-73 tags mark the module that owns
002550* each check, mirroring the old NACT CICS RESP handling.
002560*
002570* WS-STRAT-OK also accepts '10' alongside '00' because this
002580* program treats a clean end-of-file as an acceptable outcome of
002590* the very last READ, not a condition worth abending over - the
002600* AT END clause on each READ is what actually stops the loop, so
002610* the file-status check downstream never has to distinguish an
002620* expected EOF from a genuinely bad read.
002630*
002640     05  WS-STRAT-FILE-STATUS       PIC XX.
002650         88  WS-STRAT-OK                VALUES '00' '10'.
002660         88  WS-STRAT-EOF               VALUE '10'.
002670     05  WS-PRICE-FILE-STATUS       PIC XX.
002680         88  WS-PRICE-OK                VALUES '00' '10'.
002690         88  WS-PRICE-EOF               VALUE '10'.
002700     05  WS-STRATO-FILE-STATUS      PIC XX.
002710         88  WS-STRATO-OK               VALUES '00' '10'.
002720*
002730* Miscellaneous working fields.
002740*
002750     05  WS-RERUN-SWITCH            PIC X.
002760     05  WS-TODAY-DATE              PIC 9(8)      VALUE ZERO.
002770     05  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
002780         10  WS-TODAY-CCYY          PIC 9(4).
002790         10  WS-TODAY-MM            PIC 9(2).
002800         10  WS-TODAY-DD            PIC 9(2).
002810     05  WS-SUB                     PIC S9(5)      COMP-3
002820                                       VALUE ZERO.
002830     05  WS-STRAT-DELETE-SW         PIC X   VALUE 'N'.
002840         88  WS-STRAT-TO-BE-DELETED     VALUE 'Y'.
002850*
002860* Edited fields for the end-of-run summary DISPLAY.  One record
002870* is reused for every counter printed by CB-PRINT-SUMMARY rather
002880* than declaring nine separate print lines - the label and value
002890* fields are simply re-MOVEd and re-DISPLAYed for each counter in
002900* turn, in the same fashion the shop's older RPG-descended
002910* reports used a single edited "detail line" work area.
002920*
002930 01  WS-SUMMARY-LINE.
002940     05  FILLER                     PIC X(30)
002950           VALUE 'TRAD01 - END OF RUN SUMMARY -'.
002960     05  WS-SUM-LABEL               PIC X(32).
002970     05  WS-SUM-VALUE               PIC Z,ZZZ,ZZ9.99-.
002980*
002990*    TRAD01 is the top of the CALL chain for this suite - it is
003000*    always the first program the scheduler loads, never itself
003010*    invoked BY CALL from anything else, so there is no caller to
003020*    hand parameters down through LINKAGE.  TRAD02, TRAD03 and
003030*    TRAD04 all carry a LINKAGE SECTION for exactly that reason;
003040*    this one does not.
003050*
003060 LINKAGE SECTION.
003070*
003080 PROCEDURE DIVISION.
003090*
003100 TRAD01-MAIN SECTION.
003110*
003120* Driver logic only - no business rule of any kind lives in this
003130* section. TRAD01's whole job is to open the two source files,
003140* walk the strategy table one row at a time handing each row to
003150* TRAD02 for a buy/sell/no-action decision, and then close out
003160* the run.  Scheduler ties this into the five-minute cycle; there
003170* is deliberately no operator prompt or console reply anywhere
003180* in the chain, since the desk wanted this to run unattended.
003190*
003200*
003210*    M-010 - one pass, start to finish.  WS-SUB is reused below
003220*    as the strategy-table subscript for the whole run; it is
003230*    reset implicitly by the VARYING clause each time B-PROCESS
003240*    -ALL-STRATEGIES is entered, so no explicit MOVE ZERO is
003250*    needed ahead of the PERFORM.
003260*
003270 M-010.
003280     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
003290     PERFORM A-OPEN-AND-LOAD.
003300     PERFORM B-PROCESS-ALL-STRATEGIES
003310         VARYING WS-SUB FROM 1 BY 1
003320         UNTIL WS-SUB > WS-STRAT-COUNT.
003330     PERFORM C-CLOSE-AND-REPORT.
003340     STOP RUN.
003350*
003360*    STOP RUN above ends the job before control ever reaches
003370*    here - END-TRAD01-MAIN exists only so the section follows
003380*    the shop's standard PERFORM ... THRU shape, in case a later
003390*    amendment ever needs to fall out of M-010 early.
003400*
003410 END-TRAD01-MAIN.
003420     EXIT.
003430     EJECT.
003440*
003450 A-OPEN-AND-LOAD SECTION.
003460*
003470* Read STOCK-PRICE-LOOKUP and TRADING-STRATEGY completely into
003480* the WS-PRICE-ENTRY and WS-STRAT-ENTRY tables. Neither file is
003490* indexed, so this is the only "keyed access" this shop's batch
003500* build has for either one - see TRDWSTRA/TRDWPRIC remarks.
003510*
003520*    Price feed first - TRAD02 cannot judge a buy or sell signal
003530*    against a strategy row that has no price to compare, so the
003540*    price table has to already be complete before any strategy
003550*    row is ever looked at.
003560*
003570 A-010.
003580     MOVE ZERO TO WS-STRAT-COUNT WS-PRICE-COUNT.
003590     OPEN INPUT STOCK-PRICE-LOOKUP.
003600     PERFORM AA-LOAD-ONE-PRICE UNTIL WS-PRICE-EOF.
003610     CLOSE STOCK-PRICE-LOOKUP.
003620*
003630*    Strategy book second, now that the price table it will be
003640*    compared against is already resident.
003650*
003660 A-020.
003670     OPEN INPUT TRADING-STRATEGY.
003680     PERFORM AB-LOAD-ONE-STRATEGY UNTIL WS-STRAT-EOF.
003690     CLOSE TRADING-STRATEGY.
003700*
003710*    Both tables are complete once control reaches here - M-010
003720*    is free to start the main strategy loop.
003730*
003740 END-A-OPEN-AND-LOAD.
003750     EXIT.
003760     EJECT.
003770*
003780 AA-LOAD-ONE-PRICE SECTION.
003790*
003800* One record of STOCK-PRICE-LOOKUP per pass.  The lookup file is
003810* a plain comma-delimited export off the pricing feed - there is
003820* no header row and no trailer count, so end-of-file is the only
003830* signal this paragraph has ever needed.  WS-PRICE-COUNT becomes
003840* the high-water mark for the whole WS-PRICE-ENTRY table and is
003850* used later by TRAD02's price lookup (see TRDWPRIC remarks for
003860* why that lookup is a straight linear SEARCH and not indexed).
003870*
003880 AA-010.
003890     READ STOCK-PRICE-LOOKUP INTO FD-PRICE-RECORD
003900         AT END SET WS-PRICE-EOF TO TRUE
003910     END-READ.
003920     IF NOT WS-PRICE-EOF
003930         ADD 1 TO WS-PRICE-COUNT
003940         UNSTRING FD-PRICE-RECORD DELIMITED BY ','
003950             INTO WS-PRICE-CODE (WS-PRICE-COUNT)
003960                  WS-PRICE-OPEN (WS-PRICE-COUNT)
003970                  WS-PRICE-CLOSE (WS-PRICE-COUNT)
003980                  WS-PRICE-LOW (WS-PRICE-COUNT)
003990                  WS-PRICE-HIGH (WS-PRICE-COUNT)
004000                  WS-PRICE-STATUS (WS-PRICE-COUNT)
004010         END-UNSTRING
004020     END-IF.
004030*
004040*    Falls back to A-010's PERFORM ... UNTIL WS-PRICE-EOF test.
004050 END-AA-LOAD-ONE-PRICE.
004060     EXIT.
004070     EJECT.
004080*
004090 AB-LOAD-ONE-STRATEGY SECTION.
004100*
004110* Mirror image of AA-LOAD-ONE-PRICE, but against the strategy
004120* book instead of the price feed.  Every row read here is a live
004130* strategy the desk wants evaluated this cycle - there is no
004140* separate "active" flag on the file, since a strategy that is
004150* no longer wanted is simply removed from TRADING-STRATEGY by the
004160* maintenance job upstream of this suite, not flagged in place.
004170* WS-STRAT-DELETED-SW is primed to 'N' here so CA-WRITE-ONE-
004180* -STRATEGY has a defined value to test even for a row TRAD02
004190* never marks either way.
004200*
004210 AB-010.
004220     READ TRADING-STRATEGY INTO FD-STRAT-RECORD
004230         AT END SET WS-STRAT-EOF TO TRUE
004240     END-READ.
004250     IF NOT WS-STRAT-EOF
004260         ADD 1 TO WS-STRAT-COUNT
004270         UNSTRING FD-STRAT-RECORD DELIMITED BY ','
004280             INTO WS-STRAT-ID          (WS-STRAT-COUNT)
004290                  WS-STRAT-STOCK-CODE  (WS-STRAT-COUNT)
004300                  WS-STRAT-STOCK-NAME  (WS-STRAT-COUNT)
004310                  WS-STRAT-EXCHANGE    (WS-STRAT-COUNT)
004320                  WS-STRAT-PATTERNS    (WS-STRAT-COUNT)
004330                  WS-STRAT-BUY-PRICE   (WS-STRAT-COUNT)
004340                  WS-STRAT-SELL-PRICE  (WS-STRAT-COUNT)
004350                  WS-STRAT-STOP-LOSS   (WS-STRAT-COUNT)
004360                  WS-STRAT-SIGNAL      (WS-STRAT-COUNT)
004370                  WS-STRAT-CREATED-AT  (WS-STRAT-COUNT)
004380                  WS-STRAT-UPDATED-AT  (WS-STRAT-COUNT)
004390         END-UNSTRING
004400         MOVE 'N' TO WS-STRAT-DELETED-SW (WS-STRAT-COUNT)
004410         ADD 1 TO WS-CNTR-READ
004420     END-IF.
004430*
004440*    Falls back to A-020's PERFORM ... UNTIL WS-STRAT-EOF test.
004450 END-AB-LOAD-ONE-STRATEGY.
004460     EXIT.
004470     EJECT.
004480*
004490 B-PROCESS-ALL-STRATEGIES SECTION.
004500*
004510* One CALL to TRAD02 per strategy row still on the table. The
004520* row itself, the whole price table, today's date and the
004530* shared counters are all passed BY REFERENCE so that TRAD02
004540* (and, through it, TRAD03/TRAD04) work against this program's
004550* copy of working storage rather than a copy of their own.
004560*
004570*    WS-STRAT-DELETE-SW is reset to 'N' ahead of every CALL - it
004580*    is TRAD02's job to raise it, never this program's, and a
004590*    stale 'Y' left over from a prior row must never survive to
004600*    the next one.
004610*
004620 B-010.
004630     MOVE 'N' TO WS-STRAT-DELETE-SW.
004640     CALL 'TRAD02' USING WS-STRAT-ROW (WS-SUB)
004650                         WS-STRAT-DELETE-SW
004660                         TRAD-PRICE-TABLE
004670                         WS-TODAY-DATE
004680                         TRAD-COUNTERS.
004690     IF WS-STRAT-TO-BE-DELETED
004700         SET WS-STRAT-IS-DELETED (WS-SUB) TO TRUE
004710         ADD 1 TO WS-CNTR-DELETED
004720     END-IF.
004730*
004740*    A deleted row is left marked in the table, not removed from
004750*    it, so CA-WRITE-ONE-STRATEGY can still see it and skip it.
004760 END-B-PROCESS-ALL-STRATEGIES.
004770     EXIT.
004780     EJECT.
004790*
004800 C-CLOSE-AND-REPORT SECTION.
004810*
004820* Rewrite the strategy file leaving out anything marked deleted,
004830* then tell TRAD03 and TRAD04 to close and rewrite the files
004840* they own before the summary is printed.
004850*
004860 C-010.
004870*
004880*    Whole-file rewrite of TRADING-STRATEGY-OUT.  This shop has
004890*    never rewritten a LINE SEQUENTIAL file in place, so the old
004900*    file is read into WS-STRAT-ENTRY back in A-OPEN-AND-LOAD and
004910*    the surviving rows are written out here to a fresh copy; the
004920*    job step downstream renames TRADSTRO over TRADSTR.
004930*
004940     OPEN OUTPUT TRADING-STRATEGY-OUT.
004950     PERFORM CA-WRITE-ONE-STRATEGY
004960         VARYING WS-SUB FROM 1 BY 1
004970         UNTIL WS-SUB > WS-STRAT-COUNT.
004980     CLOSE TRADING-STRATEGY-OUT.
004990*
005000 C-020.
005010*
005020*    TRAD03 (holdings/ledger) and TRAD04 (notices) both keep their
005030*    own open files across every TRAD02 CALL made during
005040*    B-PROCESS-ALL-STRATEGIES; WRAP-UP is the one signal that
005050*    tells each of them the run is over and it is safe to close
005060*    and rewrite.  Order matters here only in that both must run
005070*    before CB-PRINT-SUMMARY, since the shared TRAD-COUNTERS block
005080*    is not considered final until both WRAP-UPs have posted.
005090*
005100     SET WS-HIFC-FUNC-WRAP-UP TO TRUE.
005110     CALL 'TRAD03' USING TRAD-HIFC-BLOCK TRAD-COUNTERS.
005120     SET WS-NIFC-EVENT-WRAP-UP TO TRUE.
005130     CALL 'TRAD04' USING TRAD-NIFC-BLOCK.
005140*
005150 C-030.
005160*
005170*    Console summary only - there has never been a hardcopy report
005180*    off this suite, since the operator console log is what the
005190*    morning desk review reads.
005200*
005210     PERFORM CB-PRINT-SUMMARY.
005220*
005230*    Nothing follows the summary but STOP RUN back in M-010.
005240 END-C-CLOSE-AND-REPORT.
005250     EXIT.
005260     EJECT.
005270*
005280 CA-WRITE-ONE-STRATEGY SECTION.
005290*
005300* The line-sequential rewrite is a straight positional MOVE of
005310* the surviving in-storage row back out to the report layout -
005320* the numeric edited fields print the same width every time so
005330* the file stays fixed-format for the next run's UNSTRING. Rows
005340* marked deleted by TRAD02 are simply skipped.
005350*
005355*    WS-STRAT-KEEP (rather than NOT WS-STRAT-IS-DELETED) is the
005356*    guard here, matching the WS-HOLD-KEEP idiom TRAD03 uses over
005357*    the same VALUE 'N' condition-name on its own delete switch.
005358*
005360 CA-010.
005370     IF WS-STRAT-KEEP (WS-SUB)
005380         STRING WS-STRAT-ID          (WS-SUB) DELIMITED BY SIZE
005390            ',' DELIMITED BY SIZE
005400            WS-STRAT-STOCK-CODE  (WS-SUB) DELIMITED BY SIZE
005410            ',' DELIMITED BY SIZE
005420            WS-STRAT-STOCK-NAME  (WS-SUB) DELIMITED BY SIZE
005430            ',' DELIMITED BY SIZE
005440            WS-STRAT-EXCHANGE    (WS-SUB) DELIMITED BY SIZE
005450            ',' DELIMITED BY SIZE
005460            WS-STRAT-PATTERNS    (WS-SUB) DELIMITED BY SIZE
005470            ',' DELIMITED BY SIZE
005480            WS-STRAT-BUY-PRICE   (WS-SUB) DELIMITED BY SIZE
005490            ',' DELIMITED BY SIZE
005500            WS-STRAT-SELL-PRICE  (WS-SUB) DELIMITED BY SIZE
005510            ',' DELIMITED BY SIZE
005520            WS-STRAT-STOP-LOSS   (WS-SUB) DELIMITED BY SIZE
005530            ',' DELIMITED BY SIZE
005540            WS-STRAT-SIGNAL      (WS-SUB) DELIMITED BY SIZE
005550            ',' DELIMITED BY SIZE
005560            WS-STRAT-CREATED-AT  (WS-SUB) DELIMITED BY SIZE
005570            ',' DELIMITED BY SIZE
005580            WS-STRAT-UPDATED-AT  (WS-SUB) DELIMITED BY SIZE
005590           INTO FD-STRATO-RECORD
005600         WRITE FD-STRATO-RECORD
005610     END-IF.
005620*
005630*    Falls back to C-010's PERFORM ... UNTIL WS-SUB > WS-STRAT
005640*    -COUNT test.
005650 END-CA-WRITE-ONE-STRATEGY.
005660     EXIT.
005670     EJECT.
005680*
005690 CB-PRINT-SUMMARY SECTION.
005700*
005710* End-of-run console summary.  Nothing here reads back from a
005720* file - every value printed is one of the counters TRAD02/TRAD03
005730* built up across the run and handed back through TRAD-COUNTERS.
005740* WS-RPT-LINE-CT (the 77-level declared up in WORKING-STORAGE) is
005750* stepped once per DISPLAY below purely as a belt-and-braces
005760* check; if a future amendment drops or reorders a line without
005770* updating the trailing count, the mismatch is obvious on sight
005780* in the console log rather than silently missed.
005790*
005800 CB-010.
005801*
005802*    Run-date line, broken out through WS-TODAY-DATE-R so the
005803*    console shows CCYY-MM-DD rather than the packed CCYYMMDD
005804*    ACCEPT format from M-010.
005805*
005806     MOVE ZERO TO WS-RPT-LINE-CT.
005807     DISPLAY 'TRAD01 - RUN DATE ............. '
005808         WS-TODAY-CCYY '-' WS-TODAY-MM '-' WS-TODAY-DD.
005809     ADD 1 TO WS-RPT-LINE-CT.
005820     MOVE 'STRATEGIES READ ..............' TO WS-SUM-LABEL.
005830     MOVE WS-CNTR-READ TO WS-SUM-VALUE.
005840     DISPLAY WS-SUMMARY-LINE.
005850     ADD 1 TO WS-RPT-LINE-CT.
005860     MOVE 'STRATEGIES SKIPPED - NO PRICE.' TO WS-SUM-LABEL.
005870     MOVE WS-CNTR-SKIPPED-NOPRICE TO WS-SUM-VALUE.
005880     DISPLAY WS-SUMMARY-LINE.
005890     ADD 1 TO WS-RPT-LINE-CT.
005900     MOVE 'BUYS EXECUTED ................' TO WS-SUM-LABEL.
005910     MOVE WS-CNTR-BUYS TO WS-SUM-VALUE.
005920     DISPLAY WS-SUMMARY-LINE.
005930     ADD 1 TO WS-RPT-LINE-CT.
005940     MOVE 'CASH SPENT ON BUYS ...........' TO WS-SUM-LABEL.
005950     MOVE WS-CNTR-BUY-CASH TO WS-SUM-VALUE.
005960     DISPLAY WS-SUMMARY-LINE.
005970     ADD 1 TO WS-RPT-LINE-CT.
005980     MOVE 'SELLS EXECUTED ...............' TO WS-SUM-LABEL.
005990     MOVE WS-CNTR-SELLS TO WS-SUM-VALUE.
006000     DISPLAY WS-SUMMARY-LINE.
006010     ADD 1 TO WS-RPT-LINE-CT.
006020     MOVE 'CASH RECEIVED ON SELLS .......' TO WS-SUM-LABEL.
006030     MOVE WS-CNTR-SELL-CASH TO WS-SUM-VALUE.
006040     DISPLAY WS-SUMMARY-LINE.
006050     ADD 1 TO WS-RPT-LINE-CT.
006060     MOVE 'BUYS REJECTED - NO FUNDS .....' TO WS-SUM-LABEL.
006070     MOVE WS-CNTR-REJECTS TO WS-SUM-VALUE.
006080     DISPLAY WS-SUMMARY-LINE.
006090     ADD 1 TO WS-RPT-LINE-CT.
006100     MOVE 'STRATEGIES DELETED ...........' TO WS-SUM-LABEL.
006110     MOVE WS-CNTR-DELETED TO WS-SUM-VALUE.
006120     DISPLAY WS-SUMMARY-LINE.
006130     ADD 1 TO WS-RPT-LINE-CT.
006140*
006150*    Trailing line-count check - see banner remark above.
006160*
006170     MOVE 'SUMMARY LINES WRITTEN ........' TO WS-SUM-LABEL.
006180     MOVE WS-RPT-LINE-CT TO WS-SUM-VALUE.
006190     DISPLAY WS-SUMMARY-LINE.
006200 END-CB-PRINT-SUMMARY.
006210     EXIT.
006220     EJECT.
