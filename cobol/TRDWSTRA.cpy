000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                *
000130*      trdwstra.cpy                                           *
000140*      (C) Copyright Meridian Fund Services 1987.              *
000141*      All Rights Reserved.                                    *
000150*                                                              *
000160* Element of the TRAD strategy-execution batch suite           *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* Layout of one TRADING-STRATEGY row, and of the in-storage
000220* table TRAD01 builds from the file at the start of the run.
000230* There is no indexed access in this shop's batch build, so a
000240* strategy is always found by table search, not by READ KEY.
000250*
000260*     AMENDMENT HISTORY
000270*
000271*      DATE       AUTHOR   TICKET    DESCRIPTION
000272*      03/14/1987 RFP      TRD-0001  Original layout, cut over
000273*                                    from the old strategy DB
000274*                                    table of the same shape.
000275*      04/09/1994 KTD      TRD-0132  Added STRAT-PATTERNS - the
000276*                                    screener started tagging
000277*                                    strategies with pattern
000278*                                    names and marketing wanted
000279*                                    them on the buy note.
000280*      06/17/2002 RFP      TRD-0261  Raised WS-STRAT-MAX from
000281*                                    100 to 250 - book grew.
000282*
000283 01  TRAD-STRATEGY-REC.
000290     05  STRAT-ID                  PIC 9(9)       COMP-3.
000300     05  STRAT-STOCK-CODE          PIC X(10).
000310     05  STRAT-STOCK-NAME          PIC X(40).
000320     05  STRAT-EXCHANGE            PIC X(10).
000330     05  STRAT-PATTERNS            PIC X(200).
000340     05  STRAT-BUY-PRICE           PIC S9(7)V9(2) COMP-3.
000350     05  STRAT-SELL-PRICE          PIC S9(7)V9(2) COMP-3.
000360     05  STRAT-STOP-LOSS           PIC S9(7)V9(2) COMP-3.
000370     05  STRAT-SIGNAL              PIC S9(1)      COMP-3.
000380         88  STRAT-SIGNAL-IS-BUY               VALUE +1.
000390         88  STRAT-SIGNAL-IS-SELL              VALUE -1.
000400     05  STRAT-CREATED-AT          PIC 9(8).
000410     05  STRAT-CREATED-AT-R REDEFINES STRAT-CREATED-AT.
000420         10  STRAT-CREATED-CCYY    PIC 9(4).
000430         10  STRAT-CREATED-MM      PIC 9(2).
000440         10  STRAT-CREATED-DD      PIC 9(2).
000450     05  STRAT-UPDATED-AT          PIC 9(8).
000460     05  STRAT-UPDATED-AT-R REDEFINES STRAT-UPDATED-AT.
000470         10  STRAT-UPDATED-CCYY    PIC 9(4).
000480         10  STRAT-UPDATED-MM      PIC 9(2).
000490         10  STRAT-UPDATED-DD      PIC 9(2).
000500     05  FILLER                    PIC X(03).
000510*
000520* Working table built by TRAD01 A-OPEN-AND-LOAD from the
000530* TRADING-STRATEGY file. Rows are marked deleted rather than
000540* physically removed from the table so the driver can still
000550* walk the table in order while it writes the survivors back.
000560*
000570 01  TRAD-STRATEGY-TABLE.
000580     05  WS-STRAT-COUNT            PIC S9(5)      COMP-3
000581                                       VALUE ZERO.
000590     05  WS-STRAT-ENTRY OCCURS 250 TIMES
000591                        INDEXED BY WS-STRAT-IX.
000600         10  WS-STRAT-ROW.
000605             15  WS-STRAT-ID               PIC 9(9)       COMP-3.
000610             15  WS-STRAT-STOCK-CODE       PIC X(10).
000615             15  WS-STRAT-STOCK-NAME       PIC X(40).
000620             15  WS-STRAT-EXCHANGE         PIC X(10).
000625             15  WS-STRAT-PATTERNS         PIC X(200).
000630             15  WS-STRAT-BUY-PRICE        PIC S9(7)V9(2) COMP-3.
000635             15  WS-STRAT-SELL-PRICE       PIC S9(7)V9(2) COMP-3.
000640             15  WS-STRAT-STOP-LOSS        PIC S9(7)V9(2) COMP-3.
000645             15  WS-STRAT-SIGNAL           PIC S9(1)      COMP-3.
000650                 88  WS-STRAT-SIG-IS-BUY               VALUE +1.
000655                 88  WS-STRAT-SIG-IS-SELL              VALUE -1.
000660             15  WS-STRAT-CREATED-AT       PIC 9(8).
000665             15  WS-STRAT-UPDATED-AT       PIC 9(8).
000670         10  WS-STRAT-DELETED-SW       PIC X   VALUE 'N'.
000675             88  WS-STRAT-IS-DELETED       VALUE 'Y'.
000680             88  WS-STRAT-KEEP              VALUE 'N'.
