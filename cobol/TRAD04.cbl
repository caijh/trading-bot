000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. TRAD04.
000120 AUTHOR.       K T DELACROIX.
000130 INSTALLATION. MERIDIAN FUND SERVICES.
000140 DATE-WRITTEN. MARCH 1987.
000150 DATE-COMPILED.
000160 SECURITY.     UNCLASSIFIED.
000170*
000180*-------------------------------------------------------------*
000190*                                                             *
000200*               @BANNER_START@                                *
000210*      trad04.cbl                                             *
000220*      (C) Copyright Meridian Fund Services 1987.             *
000230*      All Rights Reserved.                                   *
000240*                                                             *
000250* Element of the TRAD strategy-execution batch suite          *
000260*               @BANNER_END@                                  *
000270*                                                             *
000280*-------------------------------------------------------------*
000290*
000300***************************************************************
000310*
000320*    DESCRIPTION
000330*
000340* NotificationService.  Owns NOTIFICATIONS-OUT for the life of
000350* the run - opened OUTPUT on the first CALL, kept open, closed
000360* on the WRAP-UP CALL made once by TRAD01 at end of run.  Every
000370* other CALL builds one message line and writes it.  Dispatch
000380* of the message to the alert hub is a downstream job's problem
000390* (outside this batch's fence); this module's whole job is
000400* getting the wording right for the event that occurred.
000410*
000420***************************************************************
000430*     AMENDMENT HISTORY
000440*
000450*      DATE       AUTHOR   TICKET    DESCRIPTION
000460*      03/14/1987 RFP      TRD-0001  Original notice writer -
000470*                                    buy and sell wording only.
000480*      04/09/1994 KTD      TRD-0132  Buy notice now carries the
000490*                                    pattern tags alongside the
000500*                                    price fields, to match the
000510*                                    new STRAT-PATTERNS field.
000520*      12/29/1998 RFP      TRD-0207  Split the sell wording
000530*                                    three ways (stop-loss,
000540*                                    take-profit, signal) after
000550*                                    the desk complained a single
000560*                                    generic "SOLD" notice did
000570*                                    not say why.
000580*      04/09/2004 KTD      TRD-0301  Added WS-NOTE-CT, a standalone
000590*                                    counter bumped in Z-WRITE-NOTE
000600*                                    and DISPLAYed when NOTIFICA-
000610*                                    TIONS-OUT is closed at WRAP-UP,
000620*                                    as a cheap cross-check of how
000630*                                    many notices the run actually
000640*                                    produced against the alert
000650*                                    hub's own intake count.
000660*
000670***************************************************************
000680*     FILES
000690*
000700*     NOTIFICATIONS-OUT - opened OUTPUT at first CALL, appended
000710*                         to on every event CALL, closed at
000720*                         WRAP-UP
000730*
000740***************************************************************
000750*     COPYBOOKS
000760*
000770*     TRDWNOTE - NOTIFICATION record
000780*     TRDWLITS - Common literals
000790*     TRDWNIFC - CALL interface (LINKAGE)
000800*
000810***************************************************************
000820*
000830 ENVIRONMENT DIVISION.
000840 CONFIGURATION SECTION.
000850 SOURCE-COMPUTER. MERIDIAN-3090.
000860 OBJECT-COMPUTER. MERIDIAN-3090.
000870 SPECIAL-NAMES.
000880*
000890*    Simplest SPECIAL-NAMES clause of the four TRAD modules - this
000900*    program never tests UPSI switches or a rerun indicator, since
000910*    it has no HOLDINGS-style file to reconcile on a restart; it
000920*    only ever appends notices, so C01 for the odd printed listing
000930*    is the whole of what it needs.
000940*
000950     C01 IS TOP-OF-FORM.
000960*
000970 INPUT-OUTPUT SECTION.
000980 FILE-CONTROL.
000990*
001000*    One LINE SEQUENTIAL output file, opened once on the first
001010*    CALL and appended to by every event paragraph below.
001020*
001030     SELECT NOTIFICATIONS-OUT ASSIGN TO NOTIFYO
001040            ORGANIZATION IS LINE SEQUENTIAL
001050            FILE STATUS  IS WS-NOTE-FILE-STATUS.
001060*
001070 DATA DIVISION.
001080 FILE SECTION.
001090*
001100*    FD-NOTE-RECORD-R is carried purely so a dump of this file
001110*    shows the notice title lined up in its own column - nothing
001120*    in the PROCEDURE DIVISION below ever references the REDEFINES
001130*    directly, since NOTE-TITLE in TRDWNOTE already gives the
001140*    working-storage view of the same bytes.
001150*
001160 FD  NOTIFICATIONS-OUT
001170     LABEL RECORDS ARE STANDARD
001180     RECORDING MODE IS F.
001190 01  FD-NOTE-RECORD              PIC X(280).
001200 01  FD-NOTE-RECORD-R REDEFINES FD-NOTE-RECORD.
001210     05  FD-NOTE-TITLE-VIEW      PIC X(20).
001220     05  FILLER                  PIC X(260).
001230*
001240 WORKING-STORAGE SECTION.
001250*
001260*    WS-NOTE-CT is a standalone 77-level, the same pattern used
001270*    for the scratch counters added to the other three modules
001280*    in this suite - it is not part of TRDWNOTE or any other
001290*    copybook because it belongs to this program's own run,
001300*    not to the record layout the copybook describes. Z-WRITE-
001310*    NOTE bumps it once per line actually written; TRAD04-MAIN
001320*    DISPLAYs the final total at WRAP-UP.
001330*
001340 77  WS-NOTE-CT                  PIC S9(5)      COMP-3 VALUE ZERO.
001350*
001360*
001370*    Store eye-catcher details to aid dump reading
001380*
001390 01  WS-DEBUG-DETAILS.
001400     05  FILLER                     PIC X(32)
001410           VALUE 'TRAD04-------WORKING STORAGE  '.
001420     05  DEBUG-EYE.
001430         10  DEBUG-JOBNAME          PIC X(8) VALUE SPACES.
001440         10  DEBUG-STEPNAME         PIC X(8) VALUE SPACES.
001450     05  FILLER                     PIC X    VALUE SPACE.
001460*
001470 01  FILLER.
001480     05  FILLER                     PIC X(36) VALUE
001490        '********  TRDWLITS COPYBOOK  *******'.
001500     COPY TRDWLITS.
001510*
001520 01  FILLER.
001530     05  FILLER                     PIC X(36) VALUE
001540        '********  TRDWNOTE COPYBOOK  *******'.
001550     COPY TRDWNOTE.
001560*
001570*
001580*    WS-FIRST-CALL-SW is the same mini-server latch TRAD03 uses -
001590*    NOTIFICATIONS-OUT is opened exactly once, on the first CALL
001600*    of the job step, and stays open until the WRAP-UP CALL closes
001610*    it back in TRAD04-MAIN.
001620*
001630 01  WS-CONTROL-FIELDS.
001640     05  WS-FIRST-CALL-SW           PIC X       VALUE 'Y'.
001650         88  WS-IS-FIRST-CALL           VALUE 'Y'.
001660     05  WS-NOTE-FILE-STATUS        PIC XX.
001670     05  FILLER                     PIC X(04).
001680*
001690*    WS-EDIT-FIELDS below is a straight numeric-edit group, no
001700*    88-levels needed here - these fields exist only to feed the
001710*    STRING statements, never to drive a decision.
001720*
001730* Edited price fields used only to build the free-text message.
001740* Kept as a separate REDEFINES group off the working amount so
001750* the STRING statements below stay one field wide each.
001760*
001770 01  WS-EDIT-FIELDS.
001780     05  WS-EDIT-EXEC-PRICE         PIC Z(6)9.99-.
001790     05  WS-EDIT-BUY-PRICE          PIC Z(6)9.99-.
001800     05  WS-EDIT-SELL-PRICE         PIC Z(6)9.99-.
001810     05  WS-EDIT-STOP-LOSS          PIC Z(6)9.99-.
001820     05  WS-EDIT-GROUP REDEFINES WS-EDIT-FIELDS.
001830         10  FILLER                 PIC X(44).
001840*
001850 LINKAGE SECTION.
001860*
001870*    TRAD-NIFC-BLOCK is filled in by whichever of TRAD01/TRAD02/
001880*    TRAD03 raises the notification event - this module never
001890*    changes the caller's copy of the block, it only reads it.
001900*
001910 01  FILLER.
001920     05  FILLER                     PIC X(36) VALUE
001930        '********  TRDWNIFC COPYBOOK  *******'.
001940     COPY TRDWNIFC.
001950*
001960 PROCEDURE DIVISION USING TRAD-NIFC-BLOCK.
001970*
001980 TRAD04-MAIN SECTION.
001990*
002000* Entry point for every CALL into this module. Mini-server pattern
002010* again, same as TRAD03 - open once on the first CALL, dispatch on
002020* the event code every CALL after that, close on WRAP-UP.
002030*
002040 M-010.
002050     IF WS-IS-FIRST-CALL
002060         OPEN OUTPUT NOTIFICATIONS-OUT
002070         MOVE 'N' TO WS-FIRST-CALL-SW
002080     END-IF.
002090     IF WS-NIFC-EVENT-WRAP-UP
002100         DISPLAY 'TRAD04 - NOTICES WRITTEN ...... ' WS-NOTE-CT
002110         CLOSE NOTIFICATIONS-OUT
002120     ELSE
002130         IF WS-NIFC-EVENT-BUY
002140             PERFORM A-BUILD-BUY-NOTE
002150         END-IF
002160         IF WS-NIFC-EVENT-STOPLOSS
002170             PERFORM B-BUILD-STOP-LOSS-NOTE
002180         END-IF
002190         IF WS-NIFC-EVENT-TAKEPROFIT
002200             PERFORM C-BUILD-TAKE-PROFIT-NOTE
002210         END-IF
002220         IF WS-NIFC-EVENT-SIGNAL
002230             PERFORM D-BUILD-SIGNAL-SELL-NOTE
002240         END-IF
002250     END-IF.
002260*
002270*    No ELSE case beyond the four IFs above - a NIFC block that
002280*    carries none of the four event flags writes nothing, the same
002290*    defensive no-op stance TRAD03's E-DO-SELL takes on a miss.
002300 END-TRAD04-MAIN.
002310     EXIT PROGRAM.
002320     EJECT.
002330*
002340 A-BUILD-BUY-NOTE SECTION.
002350*
002360* Business Rule 10, buy wording - stock name, code, execution
002370* price, the configured buy price, the pattern tags, the stop-
002380* loss price and the sell (take-profit) price.
002390*
002400 A-010.
002410     MOVE WS-LITS-NOTE-TITLE-BUY TO NOTE-TITLE.
002420     MOVE WS-NIFC-EXEC-PRICE TO WS-EDIT-EXEC-PRICE.
002430     MOVE WS-NIFC-BUY-PRICE  TO WS-EDIT-BUY-PRICE.
002440     MOVE WS-NIFC-STOP-LOSS  TO WS-EDIT-STOP-LOSS.
002450     MOVE WS-NIFC-SELL-PRICE TO WS-EDIT-SELL-PRICE.
002460     STRING 'STOCK '        DELIMITED BY SIZE
002470            WS-NIFC-STOCK-NAME  DELIMITED BY SIZE
002480            ' ('               DELIMITED BY SIZE
002490            WS-NIFC-STOCK-CODE  DELIMITED BY SIZE
002500            ') BOUGHT AT '     DELIMITED BY SIZE
002510            WS-EDIT-EXEC-PRICE  DELIMITED BY SIZE
002520            ' (BUY PRICE '     DELIMITED BY SIZE
002530            WS-EDIT-BUY-PRICE   DELIMITED BY SIZE
002540            ', STOP-LOSS '    DELIMITED BY SIZE
002550            WS-EDIT-STOP-LOSS   DELIMITED BY SIZE
002560            ', SELL '         DELIMITED BY SIZE
002570            WS-EDIT-SELL-PRICE  DELIMITED BY SIZE
002580            ') PATTERNS: '    DELIMITED BY SIZE
002590            WS-NIFC-PATTERNS    DELIMITED BY SIZE
002600       INTO NOTE-CONTENT.
002610     PERFORM Z-WRITE-NOTE.
002620*
002630*    Falls back to TRAD04-MAIN, which falls back to whichever of
002640*    TRAD01/TRAD02/TRAD03 raised the buy event.
002650 END-A-BUILD-BUY-NOTE.
002660     EXIT.
002670     EJECT.
002680*
002690 B-BUILD-STOP-LOSS-NOTE SECTION.
002700*
002710* Business Rule 10, stop-loss wording - stock name, code,
002720* execution price and the stop-loss threshold that triggered
002730* the sell.
002740*
002750 B-010.
002760     MOVE WS-LITS-NOTE-TITLE-SELL TO NOTE-TITLE.
002770     MOVE WS-NIFC-EXEC-PRICE TO WS-EDIT-EXEC-PRICE.
002780     MOVE WS-NIFC-STOP-LOSS  TO WS-EDIT-STOP-LOSS.
002790     STRING 'STOCK '       DELIMITED BY SIZE
002800            WS-NIFC-STOCK-NAME DELIMITED BY SIZE
002810            ' ('              DELIMITED BY SIZE
002820            WS-NIFC-STOCK-CODE DELIMITED BY SIZE
002830            ') SOLD AT '      DELIMITED BY SIZE
002840            WS-EDIT-EXEC-PRICE DELIMITED BY SIZE
002850            ' ON STOP-LOSS ' DELIMITED BY SIZE
002860            WS-EDIT-STOP-LOSS  DELIMITED BY SIZE
002870       INTO NOTE-CONTENT.
002880     PERFORM Z-WRITE-NOTE.
002890*
002900*    Falls back to TRAD04-MAIN. WS-NIFC-STOP-LOSS is the threshold
002910*    the caller compared against, not the price actually filled.
002920 END-B-BUILD-STOP-LOSS-NOTE.
002930     EXIT.
002940     EJECT.
002950*
002960 C-BUILD-TAKE-PROFIT-NOTE SECTION.
002970*
002980* Business Rule 10, take-profit wording - stock name, code,
002990* execution price and the sell-price threshold that triggered
003000* the sell.
003010*
003020 C-010.
003030     MOVE WS-LITS-NOTE-TITLE-SELL TO NOTE-TITLE.
003040     MOVE WS-NIFC-EXEC-PRICE TO WS-EDIT-EXEC-PRICE.
003050     MOVE WS-NIFC-SELL-PRICE TO WS-EDIT-SELL-PRICE.
003060     STRING 'STOCK '       DELIMITED BY SIZE
003070            WS-NIFC-STOCK-NAME DELIMITED BY SIZE
003080            ' ('              DELIMITED BY SIZE
003090            WS-NIFC-STOCK-CODE DELIMITED BY SIZE
003100            ') SOLD AT '      DELIMITED BY SIZE
003110            WS-EDIT-EXEC-PRICE DELIMITED BY SIZE
003120            ' ON TAKE-PROFIT ' DELIMITED BY SIZE
003130            WS-EDIT-SELL-PRICE DELIMITED BY SIZE
003140       INTO NOTE-CONTENT.
003150     PERFORM Z-WRITE-NOTE.
003160*
003170*    Falls back to TRAD04-MAIN. WS-NIFC-SELL-PRICE here is the
003180*    configured take-profit target, not the price actually filled.
003190 END-C-BUILD-TAKE-PROFIT-NOTE.
003200     EXIT.
003210     EJECT.
003220*
003230 D-BUILD-SIGNAL-SELL-NOTE SECTION.
003240*
003250* Business Rule 10, explicit-signal wording - stock name, code,
003260* execution price and the pattern tags (there is no threshold
003270* to report; the sell was ordered directly by the signal).
003280*
003290 D-010.
003300     MOVE WS-LITS-NOTE-TITLE-SELL TO NOTE-TITLE.
003310     MOVE WS-NIFC-EXEC-PRICE TO WS-EDIT-EXEC-PRICE.
003320     STRING 'STOCK '       DELIMITED BY SIZE
003330            WS-NIFC-STOCK-NAME DELIMITED BY SIZE
003340            ' ('              DELIMITED BY SIZE
003350            WS-NIFC-STOCK-CODE DELIMITED BY SIZE
003360            ') SOLD AT '      DELIMITED BY SIZE
003370            WS-EDIT-EXEC-PRICE DELIMITED BY SIZE
003380            ' ON SIGNAL. PATTERNS: ' DELIMITED BY SIZE
003390            WS-NIFC-PATTERNS  DELIMITED BY SIZE
003400       INTO NOTE-CONTENT.
003410     PERFORM Z-WRITE-NOTE.
003420*
003430*    Falls back to TRAD04-MAIN.  No stop-loss or take-profit
003440*    threshold to report here, since the sell was signal-driven.
003450 END-D-BUILD-SIGNAL-SELL-NOTE.
003460     EXIT.
003470     EJECT.
003480*
003490 Z-WRITE-NOTE SECTION.
003500*
003510* Common WRITE shared by all four event paragraphs above - NOTE-
003520* TITLE and NOTE-CONTENT are always set by the caller before this
003530* is PERFORMed, so this paragraph only knows how to lay the two
003540* out on one line and count that it did so.
003550*
003560 Z-010.
003570     MOVE SPACES TO FD-NOTE-RECORD.
003580     STRING NOTE-TITLE   DELIMITED BY SIZE
003590            ' - '        DELIMITED BY SIZE
003600            NOTE-CONTENT DELIMITED BY SIZE
003610       INTO FD-NOTE-RECORD.
003620     WRITE FD-NOTE-RECORD.
003630     ADD 1 TO WS-NOTE-CT.
003640*
003650*    WS-NOTE-CT is never reset within a run - one job step, one
003660*    running total, DISPLAYed exactly once at WRAP-UP.
003670 END-Z-WRITE-NOTE.
003680     EXIT.
003690     EJECT.
