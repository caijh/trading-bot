000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. TRAD02.
000120 AUTHOR.       R F PALLADINO.
000130 INSTALLATION. MERIDIAN FUND SERVICES.
000140 DATE-WRITTEN. MARCH 1987.
000150 DATE-COMPILED.
000160 SECURITY.     UNCLASSIFIED.
000170*
000180*-------------------------------------------------------------*
000190*                                                             *
000200*               @BANNER_START@                                *
000210*      trad02.cbl                                             *
000220*      (C) Copyright Meridian Fund Services 1987.             *
000230*      All Rights Reserved.                                   *
000240*                                                             *
000250* Element of the TRAD strategy-execution batch suite          *
000260*               @BANNER_END@                                  *
000270*                                                             *
000280*-------------------------------------------------------------*
000290*
000300***************************************************************
000310*
000320*    DESCRIPTION
000330*
000340* CALLed once by TRAD01, per strategy row, on every pass. This
000350* module never touches a file - it is handed the strategy row,
000360* the whole price table, today's date and the shared counters
000370* by reference, and decides whether the row is a buy, a sell,
000380* or neither, sub-CALLing TRAD03 to post money movement and
000390* TRAD04 to raise the notice.
000400*
000410* Sets WS-DELETE-SW to 'Y' on return whenever TRAD01 is to drop
000420* the row from the rewritten TRADING-STRATEGY file - a sell
000430* always means delete, a buy or a skip never does.
000440*
000450***************************************************************
000460*     AMENDMENT HISTORY
000470*
000480*      DATE       AUTHOR   TICKET    DESCRIPTION
000490*      03/14/1987 RFP      TRD-0001  Original rule engine, cut
000500*                                    over from the on-line
000510*                                    dealer's-desk price-check
000520*                                    transaction.
000530*      02/22/1993 RFP      TRD-0114  T+1 sell-limit check added
000540*                                    for SSE/SZSE ahead of the
000550*                                    exchange's same-day dealing
000560*                                    restriction going live.
000570*      12/29/1998 KTD      TRD-0207  Y2K remediation - all date
000580*                                    compares now done on the
000590*                                    CCYYMMDD numeric field, not
000600*                                    the old YYMMDD windowed one.
000610*      04/09/2004 KTD      TRD-0299  Added WS-CALL-SEQ-NBR, a
000620*                                    standalone counter bumped
000630*                                    once per CALL, so a dump
000640*                                    off an ABENDed run shows
000650*                                    how many strategy rows had
000660*                                    already been evaluated -
000670*                                    Operations asked for this
000680*                                    after the 3/31 rerun made
000690*                                    it hard to tell where in
000700*                                    the strategy book the prior
000710*                                    attempt had gotten to.
000720*
000730***************************************************************
000740*     UTILITIES
000750*
000760*     TRAD03 - CALLed for LOOKUP, BUY and SELL functions
000770*     TRAD04 - CALLed to raise a buy/sell/signal notice
000780*
000790***************************************************************
000800*     COPYBOOKS
000810*
000820*     TRDWSTRA - one TRADING-STRATEGY row (LINKAGE)
000830*     TRDWPRIC - STOCK-PRICE working table (LINKAGE)
000840*     TRDWLITS - Common literals
000850*     TRDWCNTR - End-of-run control totals (LINKAGE)
000860*     TRDWHIFC - HoldingsService CALL interface
000870*     TRDWNIFC - NotificationService CALL interface
000880*
000890***************************************************************
000900*
000910 ENVIRONMENT DIVISION.
000920 CONFIGURATION SECTION.
000930 SOURCE-COMPUTER. MERIDIAN-3090.
000940 OBJECT-COMPUTER. MERIDIAN-3090.
000950 SPECIAL-NAMES.
000960     C01 IS TOP-OF-FORM.
000970*
000980 DATA DIVISION.
000990 WORKING-STORAGE SECTION.
001000*
001010*    WS-CALL-SEQ-NBR is a standalone 77-level, not folded into
001020*    any 01-level group, in the same fashion as the shop's older
001030*    ADLAB-descended copybooks kept their scratch counters. It
001040*    is bumped once at the top of every CALL and is never reset
001050*    - static WORKING-STORAGE survives from one CALL to the next
001060*    as long as TRAD01 does not CANCEL this module mid-run, so
001070*    the count is a true per-run tally of how many strategy rows
001080*    TRAD02 has been handed, useful on an ABEND dump to see how
001090*    far the run got before it went down.
001100*
001110 77  WS-CALL-SEQ-NBR             PIC S9(5)      COMP-3 VALUE ZERO.
001120*
001130*
001140*    Store eye-catcher details to aid dump reading
001150*
001160 01  WS-DEBUG-DETAILS.
001170     05  FILLER                     PIC X(32)
001180           VALUE 'TRAD02-------WORKING STORAGE  '.
001190     05  DEBUG-EYE.
001200         10  DEBUG-JOBNAME          PIC X(8) VALUE SPACES.
001210         10  DEBUG-STEPNAME         PIC X(8) VALUE SPACES.
001220     05  FILLER                     PIC X    VALUE SPACE.
001230*
001240 01  FILLER.
001250     05  FILLER                     PIC X(36) VALUE
001260        '********  TRDWLITS COPYBOOK  *******'.
001270     COPY TRDWLITS.
001280*
001290 01  FILLER.
001300     05  FILLER                     PIC X(36) VALUE
001310        '********  TRDWHIFC COPYBOOK  *******'.
001320     COPY TRDWHIFC.
001330*
001340 01  FILLER.
001350     05  FILLER                     PIC X(36) VALUE
001360        '********  TRDWNIFC COPYBOOK  *******'.
001370     COPY TRDWNIFC.
001380*
001390*
001400*    Program-local work area - none of this survives from one
001410*    CALL to the next except by accident of static storage, and
001420*    nothing here is depended on to carry over; every field is
001430*    set fresh before it is tested.  WS-CALL-SEQ-NBR above is the
001440*    one deliberate exception to that rule.
001450*
001460 01  WS-WORK-FIELDS.
001470     05  WS-PRICE-FOUND-SW          PIC X       VALUE 'N'.
001480         88  WS-PRICE-WAS-FOUND         VALUE 'Y'.
001490     05  WS-COST-AMT                PIC S9(9)V9(2) COMP-3
001500                                       VALUE ZERO.
001510     05  WS-COST-AMT-R REDEFINES WS-COST-AMT
001520                                   PIC S9(9)V9(2) COMP-3.
001530     05  WS-LIMITED-SW              PIC X       VALUE 'N'.
001540         88  WS-SELL-IS-LIMITED         VALUE 'Y'.
001550     05  FILLER                     PIC X(04).
001560*
001570 LINKAGE SECTION.
001580*
001590*    TRAD02 owns none of this storage - the row, the price
001600*    table, the delete switch, today's date and the run counters
001610*    all belong to TRAD01 and are only ever addressed here by
001620*    reference, so a MOVE into any of these fields is visible
001630*    back in the caller the instant control returns.
001640*
001650*
001660 01  FILLER.
001670     05  FILLER                     PIC X(36) VALUE
001680        '********  TRDWSTRA COPYBOOK  *******'.
001690     COPY TRDWSTRA.
001700*
001710 01  FILLER.
001720     05  FILLER                     PIC X(36) VALUE
001730        '********  TRDWPRIC COPYBOOK  *******'.
001740     COPY TRDWPRIC.
001750*
001760 01  LK-DELETE-SW                   PIC X.
001770     88  LK-TO-BE-DELETED               VALUE 'Y'.
001780*
001790 01  LK-TODAY-DATE                  PIC 9(8).
001800*
001810 01  FILLER.
001820     05  FILLER                     PIC X(36) VALUE
001830        '********  TRDWCNTR COPYBOOK  *******'.
001840     COPY TRDWCNTR.
001850*
001860 PROCEDURE DIVISION USING WS-STRAT-ROW
001870                           LK-DELETE-SW
001880                           TRAD-PRICE-TABLE
001890                           LK-TODAY-DATE
001900                           TRAD-COUNTERS.
001910*
001920 TRAD02-MAIN SECTION.
001930*
001940* Rule engine entry point. LK-DELETE-SW is reset to 'N' on every
001950* CALL so a stale flag from a prior strategy row can never carry
001960* forward - only a genuine sell in this pass may raise it. If
001970* the price table has no quote at all for this stock, or the
001980* quote on file is flagged bad by the feed (WS-PRICE-STATUS not
001990* zero), the row is simply counted as skipped; neither condition
002000* is treated as an error, since a stock can legitimately drop off
002010* the price feed for a session without anything being wrong.
002020*
002030*    M-010 - WS-CALL-SEQ-NBR bumped first so the tally reflects
002040*    every CALL made this run, including one where no price is
002050*    found and no further work is done below.
002060*
002070 M-010.
002080     ADD 1 TO WS-CALL-SEQ-NBR.
002090     MOVE 'N' TO LK-DELETE-SW.
002100     PERFORM A-FIND-PRICE.
002110     IF WS-PRICE-WAS-FOUND
002120         IF WS-PRICE-STATUS (WS-PRICE-IX) = ZERO
002130             IF WS-STRAT-SIG-IS-BUY
002140                 PERFORM B-EVALUATE-BUY-SIGNAL
002150             END-IF
002160             IF WS-STRAT-SIG-IS-SELL
002170                 PERFORM E-EVALUATE-SELL-SIGNAL
002180             END-IF
002190         ELSE
002200             ADD 1 TO WS-CNTR-SKIPPED-NOPRICE
002210         END-IF
002220     ELSE
002230         ADD 1 TO WS-CNTR-SKIPPED-NOPRICE
002240     END-IF.
002250 END-TRAD02-MAIN.
002260     EXIT.
002270     EJECT.
002280*
002290 A-FIND-PRICE SECTION.
002300*
002310* Table search for the price quote matching this strategy's
002320* stock code. Not a keyed READ - see remarks in TRDWPRIC.
002330*
002340 A-010.
002350     MOVE 'N' TO WS-PRICE-FOUND-SW.
002360     SET WS-PRICE-IX TO 1.
002370     SEARCH WS-PRICE-ENTRY
002380         AT END NEXT SENTENCE
002390         WHEN WS-PRICE-CODE (WS-PRICE-IX) = WS-STRAT-STOCK-CODE
002400             MOVE 'Y' TO WS-PRICE-FOUND-SW
002410     END-SEARCH.
002420*
002430*    AT END falls straight through with WS-PRICE-FOUND-SW still
002440*    'N' - a linear SEARCH with no WHEN match behaves the same as
002450*    running off the end of the table, so no separate branch is
002460*    needed for "not found" versus "table exhausted".
002470 END-A-FIND-PRICE.
002480     EXIT.
002490     EJECT.
002500*
002510 B-EVALUATE-BUY-SIGNAL SECTION.
002520*
002530* STRAT-SIGNAL = +1. Ask TRAD03 whether a holding already
002540* exists for this stock before deciding buy-vs-sell logic.
002550*
002560 B-010.
002570     SET WS-HIFC-FUNC-LOOKUP TO TRUE.
002580     MOVE WS-STRAT-STOCK-CODE TO WS-HIFC-STOCK-CODE.
002590     MOVE LK-TODAY-DATE       TO WS-HIFC-TODAY.
002600     CALL 'TRAD03' USING TRAD-HIFC-BLOCK TRAD-COUNTERS.
002610     IF WS-HIFC-NOT-FOUND
002620         PERFORM C-PROCESS-NEW-BUY
002630     ELSE
002640         PERFORM D-PROCESS-EXISTING-HOLDING
002650     END-IF.
002660 END-B-EVALUATE-BUY-SIGNAL.
002670     EXIT.
002680     EJECT.
002690*
002700 C-PROCESS-NEW-BUY SECTION.
002710*
002720* Business Rule 1 - buy eligibility, and Business Rule 2 - the
002730* fixed 100-share lot. TRAD03 itself does the affordability
002740* check (Business Rule 3) and returns WS-HIFC-RC-NO-FUNDS if
002750* the buy could not be posted; either way this strategy stays
002760* on file, so LK-DELETE-SW is left alone.
002770*
002780 C-010.
002790     IF WS-PRICE-CLOSE (WS-PRICE-IX) NOT > WS-STRAT-BUY-PRICE
002800       AND WS-PRICE-CLOSE (WS-PRICE-IX) > WS-STRAT-STOP-LOSS
002810         SET WS-HIFC-FUNC-BUY TO TRUE
002820         MOVE WS-STRAT-STOCK-CODE          TO WS-HIFC-STOCK-CODE
002830         MOVE WS-PRICE-CLOSE (WS-PRICE-IX) TO WS-HIFC-EXEC-PRICE
002840         MOVE WS-LITS-BUY-LOT-SIZE          TO WS-HIFC-BUY-NUM
002850         MOVE LK-TODAY-DATE                 TO WS-HIFC-TODAY
002860         CALL 'TRAD03' USING TRAD-HIFC-BLOCK TRAD-COUNTERS
002870         IF WS-HIFC-RC-OK
002880             SET WS-NIFC-EVENT-BUY TO TRUE
002890             PERFORM CA-RAISE-NOTICE
002900         END-IF
002910     END-IF.
002920 END-C-PROCESS-NEW-BUY.
002930     EXIT.
002940     EJECT.
002950*
002960 CA-RAISE-NOTICE SECTION.
002970*
002980* Loads the fields common to every notice event into the
002990* interface block and CALLs TRAD04. WS-NIFC-EVENT must already
003000* be set by the paragraph that PERFORMed this one.
003010*
003020 CA-010.
003030     MOVE WS-STRAT-STOCK-CODE          TO WS-NIFC-STOCK-CODE.
003040     MOVE WS-STRAT-STOCK-NAME          TO WS-NIFC-STOCK-NAME.
003050     MOVE WS-PRICE-CLOSE (WS-PRICE-IX) TO WS-NIFC-EXEC-PRICE.
003060     MOVE WS-STRAT-BUY-PRICE           TO WS-NIFC-BUY-PRICE.
003070     MOVE WS-STRAT-SELL-PRICE          TO WS-NIFC-SELL-PRICE.
003080     MOVE WS-STRAT-STOP-LOSS           TO WS-NIFC-STOP-LOSS.
003090     MOVE WS-STRAT-PATTERNS            TO WS-NIFC-PATTERNS.
003100     MOVE LK-TODAY-DATE                TO WS-NIFC-TODAY.
003110     CALL 'TRAD04' USING TRAD-NIFC-BLOCK.
003120 END-CA-RAISE-NOTICE.
003130     EXIT.
003140     EJECT.
003150*
003160 D-PROCESS-EXISTING-HOLDING SECTION.
003170*
003180* Position already open. First apply the T+1 sell-limit
003190* (Business Rule 4), then, if not limited, the stop-loss and
003200* take-profit checks (Business Rules 5 and 6) - evaluated
003210* independently, not as an ELSE, per the amendment history of
003220* the original on-line transaction this was cut over from.
003230*
003240*    Nothing in this paragraph touches TRAD-COUNTERS directly -
003250*    every counter increment for a buy-vs-existing-holding outcome
003260*    happens inside TRAD03 once the sell or the limit-skip has
003270*    actually been posted there.
003280 D-010.
003290     PERFORM DA-CHECK-SELL-LIMIT.
003300     IF NOT WS-SELL-IS-LIMITED
003310         IF WS-PRICE-CLOSE (WS-PRICE-IX) NOT > WS-STRAT-STOP-LOSS
003320             PERFORM DB-SELL-STOP-LOSS
003330         END-IF
003340         IF WS-PRICE-CLOSE (WS-PRICE-IX) NOT < WS-STRAT-SELL-PRICE
003350             PERFORM DC-SELL-TAKE-PROFIT
003360         END-IF
003370     END-IF.
003380*
003390*    A row can satisfy both the stop-loss and take-profit tests
003400*    on the same pass only if the desk has set the two prices
003410*    the wrong way round on the strategy record - DB-SELL-STOP
003420*    -LOSS runs first in that case and LK-DELETE-SW is already
003430*    'Y' by the time DC-SELL-TAKE-PROFIT would fire, so the
003440*    second sell never actually posts twice.
003450 END-D-PROCESS-EXISTING-HOLDING.
003460     EXIT.
003470     EJECT.
003480*
003490 DA-CHECK-SELL-LIMIT SECTION.
003500*
003510* Business Rule 4. SSE and SZSE only; HKEX and NASDAQ settle
003520* same day and are not on the limited-exchange list in
003530* TRDWLITS. A holding opened today (or, on a re-run, dated in
003540* the future) may not be sold this pass.
003550*
003560 DA-010.
003570     MOVE 'N' TO WS-LIMITED-SW.
003580     IF WS-STRAT-EXCHANGE = WS-LITS-LIMIT-EXCH-1
003590        OR WS-STRAT-EXCHANGE = WS-LITS-LIMIT-EXCH-2
003600         IF WS-HIFC-HOLD-CREATED-AT NOT = ZERO
003610           AND LK-TODAY-DATE NOT > WS-HIFC-HOLD-CREATED-AT
003620             MOVE 'Y' TO WS-LIMITED-SW
003630         END-IF
003640     END-IF.
003650 END-DA-CHECK-SELL-LIMIT.
003660     EXIT.
003670     EJECT.
003680*
003690 DB-SELL-STOP-LOSS SECTION.
003700*
003710* Business Rule 5. Current close has fallen to or below the
003720* strategy's stop-loss floor - post the sell at once regardless
003730* of the take-profit target, since capital preservation takes
003740* priority over chasing a better exit on this book.
003750*
003760 DB-010.
003770     PERFORM F-POST-SELL.
003780     SET WS-NIFC-EVENT-STOPLOSS TO TRUE.
003790     PERFORM CA-RAISE-NOTICE.
003800     MOVE 'Y' TO LK-DELETE-SW.
003810 END-DB-SELL-STOP-LOSS.
003820     EXIT.
003830     EJECT.
003840*
003850 DC-SELL-TAKE-PROFIT SECTION.
003860*
003870* Business Rule 6. Current close has reached or passed the
003880* strategy's sell target. Checked independently of
003890* DB-SELL-STOP-LOSS rather than as its ELSE, so a strategy whose
003900* stop-loss and sell-price have been set inconsistently by the
003910* desk still sells - this module does not second-guess the
003920* numbers it is handed.
003930*
003940 DC-010.
003950     PERFORM F-POST-SELL.
003960     SET WS-NIFC-EVENT-TAKEPROFIT TO TRUE.
003970     PERFORM CA-RAISE-NOTICE.
003980     MOVE 'Y' TO LK-DELETE-SW.
003990 END-DC-SELL-TAKE-PROFIT.
004000     EXIT.
004010     EJECT.
004020*
004030 E-EVALUATE-SELL-SIGNAL SECTION.
004040*
004050* STRAT-SIGNAL = -1. Business Rule 7 - the T+1 limit from Rule
004060* 4 does NOT apply on an explicit sell signal.
004070*
004080 E-010.
004090     SET WS-HIFC-FUNC-LOOKUP TO TRUE.
004100     MOVE WS-STRAT-STOCK-CODE TO WS-HIFC-STOCK-CODE.
004110     MOVE LK-TODAY-DATE       TO WS-HIFC-TODAY.
004120     CALL 'TRAD03' USING TRAD-HIFC-BLOCK TRAD-COUNTERS.
004130     IF WS-HIFC-FOUND
004140         PERFORM F-POST-SELL
004150         SET WS-NIFC-EVENT-SIGNAL TO TRUE
004160         PERFORM CA-RAISE-NOTICE
004170     END-IF.
004180*
004190*    LK-DELETE-SW is raised whether or not a holding was found -
004200*    a signal-sell against a strategy with no open position still
004210*    means the desk no longer wants the row on the book.
004220     MOVE 'Y' TO LK-DELETE-SW.
004230 END-E-EVALUATE-SELL-SIGNAL.
004240     EXIT.
004250     EJECT.
004260*
004270 F-POST-SELL SECTION.
004280*
004290* Common SELL posting used by the stop-loss, take-profit and
004300* signal-sell paragraphs. TRAD03 credits the account, removes
004310* the holding and appends the ledger row.
004320*
004330*    This paragraph never sets LK-DELETE-SW itself - that is left
004340*    to the caller, since DB-SELL-STOP-LOSS, DC-SELL-TAKE-PROFIT
004350*    and E-EVALUATE-SELL-SIGNAL all need to raise it their own
004360*    way once the posting above has returned.
004370 F-010.
004380     SET WS-HIFC-FUNC-SELL TO TRUE.
004390     MOVE WS-STRAT-STOCK-CODE          TO WS-HIFC-STOCK-CODE.
004400     MOVE WS-PRICE-CLOSE (WS-PRICE-IX) TO WS-HIFC-EXEC-PRICE.
004410     MOVE LK-TODAY-DATE                TO WS-HIFC-TODAY.
004420     CALL 'TRAD03' USING TRAD-HIFC-BLOCK TRAD-COUNTERS.
004430 END-F-POST-SELL.
004440     EXIT.
004450     EJECT.
